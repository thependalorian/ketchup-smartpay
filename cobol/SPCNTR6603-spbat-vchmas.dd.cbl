000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*VOUCHER MASTER RECORD - ONE PER G2P VOUCHER, VCHMAS-FILE SORTED
000030*ASCENDING BY VOUCHER-CODE.  LOADED WHOLE INTO WS-VCH-TABLE BY
000040*VCHLPS00 AT START OF RUN AND REWRITTEN WHOLE AT END OF RUN.
000050*------------------------------------------------------------------
000060* CHANGE LOG
000070*   2025-03-04  RSN  CNTR6603-011  INITIAL LAYOUT, VOUCHER
000080*                                  LIFECYCLE BATCH (PHASE 2).
000090*------------------------------------------------------------------
000100 01  VCH-RECORD.
000110     05  VCH-VOUCHER-CODE           PIC X(50).
000120     05  VCH-CLIENT-ID              PIC 9(10)       COMP-3.
000130     05  VCH-PRODUCT-ID             PIC 9(10)       COMP-3.
000140     05  VCH-AMOUNT                 PIC S9(13)V9(6) COMP-3.
000150     05  VCH-CURRENCY-CODE          PIC X(3).
000160     05  VCH-STATUS                 PIC 9(3)        COMP-3.
000170         88  VCH-IS-ISSUED                    VALUE 100.
000180         88  VCH-IS-ACTIVE                    VALUE 200.
000190         88  VCH-IS-REDEEMED                  VALUE 300.
000200         88  VCH-IS-EXPIRED                   VALUE 400.
000210     05  VCH-ISSUED-DATE            PIC 9(8).
000220     05  VCH-EXPIRY-DATE            PIC 9(8).
000230     05  VCH-REDEEMED-DATE          PIC 9(8).
000240     05  VCH-REDEMPTION-METHOD      PIC 9(1).
000250         88  VCH-METHOD-WALLET                VALUE 1.
000260         88  VCH-METHOD-CASH-OUT              VALUE 2.
000270         88  VCH-METHOD-BANK-TRANSFER         VALUE 3.
000280         88  VCH-METHOD-MERCHANT              VALUE 4.
000290     05  VCH-PURPOSE-CODE           PIC X(2).
000300     05  VCH-SMARTPAY-SYNC-STATUS   PIC 9(3)        COMP-3.
000310         88  VCH-SYNC-PENDING                 VALUE 100.
000320         88  VCH-SYNC-SYNCED                  VALUE 200.
000330         88  VCH-SYNC-FAILED                  VALUE 300.
000340     05  FILLER                     PIC X(30).
