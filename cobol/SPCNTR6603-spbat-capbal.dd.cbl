000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*LOAN-CAPITALIZED-INCOME-BALANCE RECORD - ONE PER CAPITALIZED
000030*FEE/INCOME BALANCE, CAPBAL-IN-FILE SORTED ASCENDING BY LOAN-ID
000040*(CONTROL-BREAK KEY FOR LNAMRT00).
000050*------------------------------------------------------------------
000060* CHANGE LOG
000070*   2025-04-02  RSN  CNTR6603-017  INITIAL LAYOUT, CAPITALIZED
000080*                                  INCOME AMORTIZATION BATCH
000090*                                  (PHASE 3 OF CNTR6603).
000100*------------------------------------------------------------------
000110 01  CIB-RECORD.
000120     05  CIB-LOAN-ID                PIC 9(10)       COMP-3.
000130     05  CIB-BASE-TRANSACTION-ID    PIC 9(10)       COMP-3.
000140     05  CIB-BALANCE-AMOUNT         PIC S9(13)V9(6) COMP-3.
000150     05  CIB-AMOUNT-ADJUSTMENT      PIC S9(13)V9(6) COMP-3.
000160     05  CIB-UNRECOGNIZED-AMOUNT    PIC S9(13)V9(6) COMP-3.
000170     05  CIB-CHARGED-OFF-AMOUNT     PIC S9(13)V9(6) COMP-3.
000180     05  CIB-DELETED-FLAG           PIC 9(1).
000190         88  CIB-IS-DELETED                   VALUE 1.
000200         88  CIB-IS-NOT-DELETED                VALUE 0.
000210     05  CIB-CLOSED-FLAG            PIC 9(1).
000220         88  CIB-IS-CLOSED                    VALUE 1.
000230         88  CIB-IS-NOT-CLOSED                VALUE 0.
000240     05  CIB-TRANSACTION-DATE       PIC 9(8).
000250*    CCYYMMDD - BROKEN OUT BELOW FOR ELAPSED-DAYS ARITHMETIC.
000260     05  CIB-TRANSACTION-DATE-R REDEFINES
000270         CIB-TRANSACTION-DATE.
000280         10  CIB-TXN-CCYY           PIC 9(4).
000290         10  CIB-TXN-MM             PIC 9(2).
000300         10  CIB-TXN-DD             PIC 9(2).
000310     05  FILLER                     PIC X(20).
