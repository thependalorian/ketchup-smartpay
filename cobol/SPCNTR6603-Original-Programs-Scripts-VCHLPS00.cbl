000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     VCHLPS00.
000030 AUTHOR.         H J BOTHA.
000040 INSTALLATION.   DPS - BATCH SYSTEMS GROUP.
000050 DATE-WRITTEN.   06/14/82.
000060 DATE-COMPILED.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*------------------------------------------------------------------
000090* CHANGE LOG
000100*   06/14/82  HJB  CNTR2398-001  INITIAL RELEASE - CNTR2398 ESCROW
000110*                                DISBURSEMENT EDIT FOR MERIDIAN
000120*                                TRUST CO CONSTRUCTION DRAW
000130*                                ACCOUNTS.
000140*   11/02/85  HJB  CNTR2398-004  ADDED PARTIAL-DRAW REJECT LOGIC
000150*                                FOR OVER-ALLOCATED ESCROW LINES.
000160*   03/19/90  RSN  CNTR2398-009  CONVERTED FIXED PATHS TO DYNAMIC
000170*                                ASSIGN KEYED OFF ACCOUNT NUMBER.
000180*   07/22/93  RSN  CNTR2398-013  ADDED DISBURSEMENT-OUT SUSPENSE
000190*                                WRITE FOR UNMATCHED DRAW REQUESTS.
000200*   09/02/98  DLP  CNTR2398-018  Y2K - EXPANDED ALL DATE FIELDS
000210*                                FROM YYMMDD TO CCYYMMDD, REPOINTED
000220*                                ALL REDEFINES.
000230*   01/21/99  DLP  CNTR2398-018  Y2K - CENTURY WINDOW FIX ON
000240*                                CARRIED-FORWARD SUSPENSE DATES,
000250*                                REGRESSION RUN CLEAN.
000260*   05/30/02  DLP  CNTR2398-022  ADDED CONTROL-TOTAL DISPLAY OF
000270*                                LINE COUNT BY DISBURSEMENT TYPE.
000280*   08/11/09  PKS  CNTR2398-026  LAST MAINTENANCE UNDER CNTR2398 -
000290*                                CLIENT MERIDIAN TRUST CO ACQUIRED,
000300*                                CONTRACT CLOSED OUT.
000310*   2025-03-04  RSN  CNTR6603-011  PROGRAM SLOT REASSIGNED OFF
000320*                                  CNTR2398 (DORMANT SINCE 2009)
000330*                                  TO NEW SMARTPAY WALLET/VOUCHER/
000340*                                  LOAN BATCH CONTRACT.  ALL
000350*                                  CNTR2398 ESCROW DISBURSEMENT
000360*                                  EDIT LOGIC REMOVED.  NEW:
000370*                                  VOUCHER LIFECYCLE PROCESSING
000380*                                  BATCH (PHASE 2) - ISSUE/REDEEM/
000390*                                  EXPIRE/SYNC COMMANDS AGAINST
000400*                                  VOUCHER-MASTER / VOUCHER-
000410*                                  PRODUCT-REF.
000420*   2025-03-10  RSN  CNTR6603-013  ADDED TRUST-ACCOUNT-DEBITED
000430*                                  FLAG TO REDEEM PROCESSING AND
000440*                                  VOUCHER-REDEMPTION-OUT PER
000450*                                  SMARTPAY RECONCILIATION ASK.
000460*   2025-03-21  PKS  CNTR6603-016  FIXED EXPIRY-DATE DEFAULT - WAS
000470*                                  BASING THE PRODUCT'S DEFAULT-
000480*                                  EXPIRY-DAYS ADD ON THE RUN DATE
000490*                                  INSTEAD OF THE VOUCHER'S OWN
000500*                                  ISSUED-DATE.
000510*   2025-04-02  RSN  CNTR6603-019  PRODUCTION TURNOVER, PHASE 2.
000520*   2025-08-04  PKS  CNTR6603-025  FIXED GENERATED VOUCHER-CODE -
000530*                                  WAS "VCH"+RUN-DATE+SEQUENCE
000540*                                  (17 CHARS, NO DASH); NOW
000550*                                  "VCH-"+8-DIGIT SEQUENCE PER
000560*                                  CONTRACT LAYOUT SPEC.
000570*------------------------------------------------------------------
000580 ENVIRONMENT DIVISION.
000590*
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     CONSOLE IS CRT.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650* VOUCHER-PRODUCT-REF - SORTED ASCENDING BY PRODUCT-ID, LOADED
000660* WHOLE AT START OF RUN AND NEVER REWRITTEN.
000670     SELECT VCHPRD-FILE     ASSIGN TO DYNAMIC WS-VCHPRD-PATH
000680            ORGANIZATION LINE SEQUENTIAL.
000690* VOUCHER-MASTER - SORTED ASCENDING BY VOUCHER-CODE, LOADED WHOLE
000700* AND REWRITTEN WHOLE AT END OF RUN.
000710     SELECT VCHMAS-FILE     ASSIGN TO DYNAMIC WS-VCHMAS-PATH
000720            ORGANIZATION LINE SEQUENTIAL.
000730* VOUCHER-CMD-IN - ARRIVAL-ORDER TAPE, ONE ISSUE/REDEEM/EXPIRE/
000740* SYNC COMMAND PER LINE.
000750     SELECT VCHCMD-IN-FILE  ASSIGN TO DYNAMIC WS-VCHCMD-PATH
000760            ORGANIZATION LINE SEQUENTIAL.
000770* VOUCHER-REDEMPTION-OUT - ONE DETAIL RECORD PER SUCCESSFUL REDEEM.
000780     SELECT VCHRDM-OUT-FILE ASSIGN TO DYNAMIC WS-VCHRDM-PATH
000790            ORGANIZATION LINE SEQUENTIAL.
000800*
000810 DATA DIVISION.
000820*
000830 FILE SECTION.
000840*
000850 FD  VCHPRD-FILE
000860     RECORD CONTAINS 26 CHARACTERS
000870     LABEL RECORDS ARE STANDARD
000880     DATA RECORD IS VPR-RECORD.
000890     COPY 'SPCNTR6603-spbat-vchprd.dd.cbl'.
000900*
000910 FD  VCHMAS-FILE
000920     RECORD CONTAINS 136 CHARACTERS
000930     LABEL RECORDS ARE STANDARD
000940     DATA RECORD IS VCH-RECORD.
000950     COPY 'SPCNTR6603-spbat-vchmas.dd.cbl'.
000960*
000970 FD  VCHCMD-IN-FILE
000980     RECORD CONTAINS 131 CHARACTERS
000990     LABEL RECORDS ARE STANDARD
001000     DATA RECORD IS VCM-RECORD.
001010     COPY 'SPCNTR6603-spbat-vchcmd.dd.cbl'.
001020*
001030 FD  VCHRDM-OUT-FILE
001040     RECORD CONTAINS 90 CHARACTERS
001050     LABEL RECORDS ARE STANDARD
001060     DATA RECORD IS VRD-RECORD.
001070     COPY 'SPCNTR6603-spbat-vchrdm.dd.cbl'.
001080*
001090 WORKING-STORAGE SECTION.
001100*
001110 01  WS-FILE-PATHS.
001120     05  WS-VCHPRD-PATH          PIC X(40)
001130                                  VALUE 'VOUCHER-PRODUCT-REF'.
001140     05  WS-VCHMAS-PATH          PIC X(40)
001150                                  VALUE 'VOUCHER-MASTER'.
001160     05  WS-VCHCMD-PATH          PIC X(40)
001170                                  VALUE 'VOUCHER-CMD-IN'.
001180     05  WS-VCHRDM-PATH          PIC X(40)
001190                                  VALUE 'VOUCHER-REDEMPTION-OUT'.
001200     05  FILLER                  PIC X(01).
001210*
001220 01  WS-SWITCHES.
001230     05  WS-EOF-SW               PIC 9(01)     VALUE 0.
001240         88  WS-AT-EOF                           VALUE 1.
001250     05  WS-VPR-EOF-SW           PIC 9(01)     VALUE 0.
001260         88  WS-VPR-AT-EOF                       VALUE 1.
001270     05  WS-VCH-EOF-SW           PIC 9(01)     VALUE 0.
001280         88  WS-VCH-AT-EOF                       VALUE 1.
001290     05  WS-VPR-FOUND-SW         PIC X(01)     VALUE 'N'.
001300         88  WS-VPR-WAS-FOUND                    VALUE 'Y'.
001310     05  WS-VCH-FOUND-SW         PIC X(01)     VALUE 'N'.
001320         88  WS-VCH-WAS-FOUND                    VALUE 'Y'.
001330     05  WS-REJECT-SW            PIC X(01)     VALUE 'N'.
001340         88  WS-CMD-REJECTED                     VALUE 'Y'.
001350     05  WS-LEAP-SW              PIC X(01)     VALUE 'N'.
001360         88  WS-IS-LEAP-YEAR                      VALUE 'Y'.
001370     05  WS-YEAR-FOUND-SW        PIC X(01)     VALUE 'N'.
001380         88  WS-YEAR-WAS-FOUND                    VALUE 'Y'.
001390     05  WS-MONTH-FOUND-SW       PIC X(01)     VALUE 'N'.
001400         88  WS-MONTH-WAS-FOUND                   VALUE 'Y'.
001410     05  FILLER                  PIC X(01).
001420*
001430 01  WS-COUNTERS.
001440     05  WS-CMD-CTR              PIC 9(07)     COMP VALUE 0.
001450     05  WS-ISSUED-CTR           PIC 9(07)     COMP VALUE 0.
001460     05  WS-REDEEMED-CTR         PIC 9(07)     COMP VALUE 0.
001470     05  WS-EXPIRED-CTR          PIC 9(07)     COMP VALUE 0.
001480     05  WS-SYNCED-CTR           PIC 9(07)     COMP VALUE 0.
001490     05  WS-REJECTED-CTR         PIC 9(07)     COMP VALUE 0.
001500     05  WS-VPR-COUNT            PIC 9(07)     COMP VALUE 0.
001510     05  WS-VCH-COUNT            PIC 9(07)     COMP VALUE 0.
001520     05  WS-VCH-LOADED-COUNT     PIC 9(07)     COMP VALUE 0.
001530     05  WS-ISSUE-SEQ            PIC 9(08)     COMP VALUE 0.
001540     05  DISPLAY-COUNT           PIC 9(05)     COMP-3 VALUE 0.
001550     05  FILLER                  PIC X(01).
001560*
001570 01  WS-SUBSCRIPTS-AND-WORK.
001580     05  WS-SCAN-SUB             PIC S9(04)    COMP VALUE 0.
001590     05  WS-ISSUE-SEQ-ED         PIC 9(08)     VALUE 0.
001600     05  WS-RUN-DATE             PIC 9(08)     VALUE 0.
001610     05  WS-LOOKUP-CODE          PIC X(50)     VALUE SPACES.
001620     05  WS-WORK-VOUCHER-CODE    PIC X(50)     VALUE SPACES.
001630     05  WS-WORK-ISSUED-DATE     PIC 9(08)     VALUE 0.
001640     05  WS-WORK-EXPIRY-DATE     PIC 9(08)     VALUE 0.
001650     05  WS-WORK-PURPOSE-CODE    PIC X(02)     VALUE SPACES.
001660     05  WS-WORK-REDEEM-DATE     PIC 9(08)     VALUE 0.
001670     05  WS-EXPIRY-ADD-DAYS      PIC 9(05)     VALUE 0.
001680     05  FILLER                  PIC X(01).
001690*
001700*    CCYYMMDD-TO-ABSOLUTE-DAY-NUMBER WORK AREA AND ITS REVERSE
001710*    (DAY-NUMBER-TO-CCYYMMDD), NEEDED TO ADD THE PRODUCT'S
001720*    DEFAULT-EXPIRY-DAYS TO THE ISSUED-DATE ACROSS A YEAR-END -
001730*    SAME LEAP-YEAR/CUMULATIVE-DAYS TRICK CONVERT-PYMMDD USES
001740*    ELSEWHERE IN THIS SHOP'S PROGRAMS.
001750 01  WS-DATE-CALC-AREA.
001760     05  WS-CALC-DATE-RAW        PIC 9(08)     VALUE 0.
001770     05  WS-CALC-DATE-R REDEFINES WS-CALC-DATE-RAW.
001780         10  WS-CALC-CCYY        PIC 9(04).
001790         10  WS-CALC-MM          PIC 9(02).
001800         10  WS-CALC-DD          PIC 9(02).
001810     05  WS-CALC-DAY-NUMBER      PIC 9(08)     COMP VALUE 0.
001820     05  WS-TARGET-DAY-NO        PIC 9(08)     COMP VALUE 0.
001830     05  WS-TARGET-CCYY          PIC 9(04)     COMP VALUE 0.
001840     05  WS-JAN1-DAY-NO          PIC 9(08)     COMP VALUE 0.
001850     05  WS-YEAR-LEN             PIC 9(03)     COMP VALUE 0.
001860     05  WS-DAY-OF-YEAR          PIC 9(03)     COMP VALUE 0.
001870     05  WS-ADJ-CUM-DAYS         PIC 9(03)     COMP VALUE 0.
001880     05  WS-DIV4                 PIC 9(04)     COMP VALUE 0.
001890     05  WS-DIV100               PIC 9(04)     COMP VALUE 0.
001900     05  WS-DIV400               PIC 9(04)     COMP VALUE 0.
001910     05  WS-REM4                 PIC 9(04)     COMP VALUE 0.
001920     05  WS-REM100               PIC 9(04)     COMP VALUE 0.
001930     05  WS-REM400               PIC 9(04)     COMP VALUE 0.
001940     05  WS-LEAP-Q               PIC 9(04)     COMP VALUE 0.
001950     05  WS-CUM-DAYS             PIC 9(03)     COMP VALUE 0.
001960     05  WS-RESULT-DATE          PIC 9(08)     VALUE 0.
001970     05  WS-RESULT-DATE-R REDEFINES WS-RESULT-DATE.
001980         10  WS-RESULT-CCYY      PIC 9(04).
001990         10  WS-RESULT-MM        PIC 9(02).
002000         10  WS-RESULT-DD        PIC 9(02).
002010*    CUMULATIVE DAYS BEFORE 1ST OF MONTH, NON-LEAP YEAR, LOADED
002020*    VIA A LITERAL AND RE-MAPPED INTO A 12-ENTRY TABLE.
002030     05  WS-CUM-DAYS-LIT         PIC X(36)
002040         VALUE '000031059090120151181212243273304334'.
002050     05  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-LIT.
002060         10  WS-CUM-DAYS-ENTRY   PIC 9(03)     OCCURS 12 TIMES.
002070     05  FILLER                  PIC X(01).
002080*
002090*    VOUCHER-PRODUCT-REF LOADED WHOLE, ASCENDING BY PRODUCT-ID,
002100*    PROBED WITH SEARCH ALL FROM THE ISSUE PARAGRAPH.
002110 01  WS-VPR-TABLE-AREA.
002120     05  FILLER                  PIC X(01).
002130     05  WS-VPR-TABLE OCCURS 1 TO 500 TIMES
002140             DEPENDING ON WS-VPR-COUNT
002150             ASCENDING KEY IS VPT-PRODUCT-ID
002160             INDEXED BY VPT-IDX.
002170         10  VPT-PRODUCT-ID      PIC 9(10).
002180         10  VPT-SHORT-NAME      PIC X(04).
002190         10  VPT-DEFAULT-EXPIRY-DAYS PIC 9(05).
002200         10  VPT-PURPOSE-CODE    PIC X(02).
002210         10  VPT-ACTIVE          PIC 9(01).
002220             88  VPT-IS-ACTIVE             VALUE 1.
002230             88  VPT-IS-INACTIVE           VALUE 0.
002240*
002250*    VOUCHER-MASTER LOADED WHOLE, ASCENDING BY VOUCHER-CODE, INTO
002260*    ENTRIES 1 THRU WS-VCH-LOADED-COUNT.  VOUCHERS ISSUED DURING
002270*    THIS RUN ARE APPENDED AT THE TABLE'S CURRENT END - THE
002280*    GENERATED-CODE SCHEME (RUN DATE + SEQUENCE) SORTS HIGHER
002290*    THAN ANY CODE GENERATED ON AN EARLIER RUN, SO THE ASCENDING
002300*    KEY STAYS VALID FOR SEARCH ALL OVER THE WHOLE OCCUPIED RANGE.
002310 01  WS-VCH-TABLE-AREA.
002320     05  FILLER                  PIC X(01).
002330     05  WS-VCH-ENTRY OCCURS 1 TO 3000 TIMES
002340             DEPENDING ON WS-VCH-COUNT
002350             ASCENDING KEY IS VCT-VOUCHER-CODE
002360             INDEXED BY VCT-IDX.
002370         10  VCT-VOUCHER-CODE    PIC X(50).
002380         10  VCT-CLIENT-ID       PIC 9(10).
002390         10  VCT-PRODUCT-ID      PIC 9(10).
002400         10  VCT-AMOUNT          PIC S9(13)V9(06) COMP-3.
002410         10  VCT-CURRENCY-CODE   PIC X(03).
002420         10  VCT-STATUS          PIC 9(03).
002430             88  VCT-IS-ISSUED             VALUE 100.
002440             88  VCT-IS-ACTIVE             VALUE 200.
002450             88  VCT-IS-REDEEMED           VALUE 300.
002460             88  VCT-IS-EXPIRED            VALUE 400.
002470         10  VCT-ISSUED-DATE     PIC 9(08).
002480         10  VCT-EXPIRY-DATE     PIC 9(08).
002490         10  VCT-REDEEMED-DATE   PIC 9(08).
002500         10  VCT-REDEMPTION-METHOD PIC 9(01).
002510         10  VCT-PURPOSE-CODE    PIC X(02).
002520         10  VCT-SMARTPAY-SYNC-STATUS PIC 9(03).
002530             88  VCT-SYNC-PENDING          VALUE 100.
002540             88  VCT-SYNC-SYNCED           VALUE 200.
002550             88  VCT-SYNC-FAILED           VALUE 300.
002560*
002570 PROCEDURE DIVISION.
002580*
002590*    M A I N   L I N E
002600 A010-MAIN-LINE.
002610     DISPLAY SPACES UPON CRT.
002620     DISPLAY '* * * * B E G I N   V C H L P S 0 0' UPON CRT.
002630     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002640     PERFORM 100-LOAD-PRODUCT-TABLE.
002650     PERFORM 150-LOAD-VOUCHER-MASTER.
002660     OPEN INPUT  VCHCMD-IN-FILE.
002670     OPEN OUTPUT VCHRDM-OUT-FILE.
002680     MOVE 0 TO WS-EOF-SW.
002690     PERFORM 290-READ-VCHCMD.
002700     PERFORM 300-PROCESS-CMD THRU 300-PROCESS-CMD-EXIT
002710         UNTIL WS-EOF-SW = 1.
002720     PERFORM 800-REWRITE-VOUCHER-MASTER.
002730     PERFORM 900-END-RTN.
002740*
002750*    LOAD THE SORTED PRODUCT-REFERENCE TAPE INTO WS-VPR-TABLE.
002760 100-LOAD-PRODUCT-TABLE.
002770     OPEN INPUT VCHPRD-FILE.
002780     PERFORM 110-READ-VCHPRD.
002790     PERFORM 120-STORE-VCHPRD UNTIL WS-VPR-EOF-SW = 1.
002800     CLOSE VCHPRD-FILE.
002810*
002820 110-READ-VCHPRD.
002830     READ VCHPRD-FILE AT END MOVE 1 TO WS-VPR-EOF-SW.
002840*
002850 120-STORE-VCHPRD.
002860     ADD 1 TO WS-VPR-COUNT.
002870     SET VPT-IDX TO WS-VPR-COUNT.
002880     MOVE VPR-PRODUCT-ID  TO VPT-PRODUCT-ID (VPT-IDX).
002890     MOVE VPR-SHORT-NAME  TO VPT-SHORT-NAME (VPT-IDX).
002900     MOVE VPR-DEFAULT-EXPIRY-DAYS
002910                          TO VPT-DEFAULT-EXPIRY-DAYS (VPT-IDX).
002920     MOVE VPR-PURPOSE-CODE TO VPT-PURPOSE-CODE (VPT-IDX).
002930     MOVE VPR-ACTIVE      TO VPT-ACTIVE (VPT-IDX).
002940     PERFORM 110-READ-VCHPRD.
002950*
002960*    LOAD THE SORTED VOUCHER-MASTER TAPE INTO WS-VCH-TABLE.
002970 150-LOAD-VOUCHER-MASTER.
002980     OPEN INPUT VCHMAS-FILE.
002990     PERFORM 160-READ-VCHMAS.
003000     PERFORM 170-STORE-VCHMAS UNTIL WS-VCH-EOF-SW = 1.
003010     CLOSE VCHMAS-FILE.
003020     MOVE WS-VCH-COUNT TO WS-VCH-LOADED-COUNT.
003030*
003040 160-READ-VCHMAS.
003050     READ VCHMAS-FILE AT END MOVE 1 TO WS-VCH-EOF-SW.
003060*
003070 170-STORE-VCHMAS.
003080     ADD 1 TO WS-VCH-COUNT.
003090     SET VCT-IDX TO WS-VCH-COUNT.
003100     MOVE VCH-VOUCHER-CODE  TO VCT-VOUCHER-CODE (VCT-IDX).
003110     MOVE VCH-CLIENT-ID     TO VCT-CLIENT-ID (VCT-IDX).
003120     MOVE VCH-PRODUCT-ID    TO VCT-PRODUCT-ID (VCT-IDX).
003130     MOVE VCH-AMOUNT        TO VCT-AMOUNT (VCT-IDX).
003140     MOVE VCH-CURRENCY-CODE TO VCT-CURRENCY-CODE (VCT-IDX).
003150     MOVE VCH-STATUS        TO VCT-STATUS (VCT-IDX).
003160     MOVE VCH-ISSUED-DATE   TO VCT-ISSUED-DATE (VCT-IDX).
003170     MOVE VCH-EXPIRY-DATE   TO VCT-EXPIRY-DATE (VCT-IDX).
003180     MOVE VCH-REDEEMED-DATE TO VCT-REDEEMED-DATE (VCT-IDX).
003190     MOVE VCH-REDEMPTION-METHOD
003200                            TO VCT-REDEMPTION-METHOD (VCT-IDX).
003210     MOVE VCH-PURPOSE-CODE  TO VCT-PURPOSE-CODE (VCT-IDX).
003220     MOVE VCH-SMARTPAY-SYNC-STATUS
003230                            TO VCT-SMARTPAY-SYNC-STATUS (VCT-IDX).
003240     PERFORM 160-READ-VCHMAS.
003250*
003260*    PRODUCT LOOKUP - SEARCHES THE WHOLE LOADED WS-VPR-TABLE.
003270 310-LOOKUP-PRODUCT.
003280     MOVE 'N' TO WS-VPR-FOUND-SW.
003290     SET VPT-IDX TO 1.
003300     SEARCH ALL WS-VPR-TABLE
003310         AT END
003320             MOVE 'N' TO WS-VPR-FOUND-SW
003330         WHEN VPT-PRODUCT-ID (VPT-IDX) = VCM-PRODUCT-ID
003340             MOVE 'Y' TO WS-VPR-FOUND-SW.
003350*
003360*    VOUCHER LOOKUP BY WS-LOOKUP-CODE - SEARCHES THE WHOLE
003370*    OCCUPIED RANGE OF WS-VCH-TABLE, LOADED ENTRIES AND ANY
003380*    ISSUED EARLIER IN THIS SAME RUN.
003390 320-LOOKUP-VOUCHER.
003400     MOVE 'N' TO WS-VCH-FOUND-SW.
003410     SET VCT-IDX TO 1.
003420     SEARCH ALL WS-VCH-ENTRY
003430         AT END
003440             MOVE 'N' TO WS-VCH-FOUND-SW
003450         WHEN VCT-VOUCHER-CODE (VCT-IDX) = WS-LOOKUP-CODE
003460             MOVE 'Y' TO WS-VCH-FOUND-SW.
003470*
003480*    ARRIVAL-ORDER COMMAND DISPATCH - ONE VCM-RECORD PER COMMAND.
003490 300-PROCESS-CMD.
003500     ADD 1 TO WS-CMD-CTR.
003510     MOVE 'N' TO WS-REJECT-SW.
003520     IF VCM-CMD-ISSUE
003530         PERFORM 400-ISSUE-VOUCHER THRU 400-ISSUE-VOUCHER-EXIT
003540     ELSE
003550     IF VCM-CMD-REDEEM
003560         PERFORM 500-REDEEM-VOUCHER THRU 500-REDEEM-VOUCHER-EXIT
003570     ELSE
003580     IF VCM-CMD-EXPIRE
003590         PERFORM 600-EXPIRE-VOUCHER THRU 600-EXPIRE-VOUCHER-EXIT
003600     ELSE
003610     IF VCM-CMD-SYNC
003620         PERFORM 700-SYNC-VOUCHER THRU 700-SYNC-VOUCHER-EXIT
003630     ELSE
003640         MOVE 'Y' TO WS-REJECT-SW.
003650     IF WS-CMD-REJECTED
003660         ADD 1 TO WS-REJECTED-CTR.
003670     IF DISPLAY-COUNT = 1000
003680         DISPLAY WS-CMD-CTR ' COMMANDS PROCESSED' UPON CRT
003690         MOVE 0 TO DISPLAY-COUNT.
003700     ADD 1 TO DISPLAY-COUNT.
003710     PERFORM 290-READ-VCHCMD.
003720 300-PROCESS-CMD-EXIT.
003730     EXIT.
003740*
003750 290-READ-VCHCMD.
003760     READ VCHCMD-IN-FILE AT END MOVE 1 TO WS-EOF-SW.
003770*
003780*    ISSUE - DEFAULTS ISSUED-DATE/EXPIRY-DATE/PURPOSE-CODE/CODE
003790*    FROM THE COMMAND OR THE PRODUCT, FORCES STATUS TO ACTIVE AND
003800*    SYNC-STATUS TO PENDING (SEE CNTR6603-011 DESIGN MEMO - A
003810*    VOUCHER IS NEVER LEFT SITTING AT ISSUED IN VOUCHER-MASTER).
003820 400-ISSUE-VOUCHER.
003830     PERFORM 310-LOOKUP-PRODUCT.
003840     IF NOT WS-VPR-WAS-FOUND
003850         MOVE 'Y' TO WS-REJECT-SW
003860         GO TO 400-ISSUE-VOUCHER-EXIT.
003870     IF VCM-ISSUED-DATE = 0
003880         MOVE WS-RUN-DATE TO WS-WORK-ISSUED-DATE
003890     ELSE
003900         MOVE VCM-ISSUED-DATE TO WS-WORK-ISSUED-DATE.
003910     IF VCM-EXPIRY-DATE NOT = 0
003920         MOVE VCM-EXPIRY-DATE TO WS-WORK-EXPIRY-DATE
003930     ELSE
003940         MOVE WS-WORK-ISSUED-DATE TO WS-CALC-DATE-RAW
003950         MOVE VPT-DEFAULT-EXPIRY-DAYS (VPT-IDX)
003960                                   TO WS-EXPIRY-ADD-DAYS
003970         PERFORM 480-CALC-EXPIRY-DATE THRU
003980             480-CALC-EXPIRY-DATE-EXIT
003990         MOVE WS-RESULT-DATE TO WS-WORK-EXPIRY-DATE.
004000     IF VCM-PURPOSE-CODE NOT = SPACES
004010         MOVE VCM-PURPOSE-CODE TO WS-WORK-PURPOSE-CODE
004020     ELSE
004030         MOVE VPT-PURPOSE-CODE (VPT-IDX) TO WS-WORK-PURPOSE-CODE.
004040     IF VCM-VOUCHER-CODE NOT = SPACES
004050         MOVE VCM-VOUCHER-CODE TO WS-WORK-VOUCHER-CODE
004060     ELSE
004070         PERFORM 450-GENERATE-VOUCHER-CODE THRU
004080             450-GENERATE-VOUCHER-CODE-EXIT.
004090     ADD 1 TO WS-VCH-COUNT.
004100     SET VCT-IDX TO WS-VCH-COUNT.
004110     MOVE WS-WORK-VOUCHER-CODE TO VCT-VOUCHER-CODE (VCT-IDX).
004120     MOVE VCM-CLIENT-ID        TO VCT-CLIENT-ID (VCT-IDX).
004130     MOVE VCM-PRODUCT-ID       TO VCT-PRODUCT-ID (VCT-IDX).
004140     MOVE VCM-AMOUNT           TO VCT-AMOUNT (VCT-IDX).
004150     MOVE VCM-CURRENCY-CODE    TO VCT-CURRENCY-CODE (VCT-IDX).
004160     MOVE 200                  TO VCT-STATUS (VCT-IDX).
004170     MOVE WS-WORK-ISSUED-DATE  TO VCT-ISSUED-DATE (VCT-IDX).
004180     MOVE WS-WORK-EXPIRY-DATE  TO VCT-EXPIRY-DATE (VCT-IDX).
004190     MOVE 0                    TO VCT-REDEEMED-DATE (VCT-IDX).
004200     MOVE 0                    TO VCT-REDEMPTION-METHOD (VCT-IDX).
004210     MOVE WS-WORK-PURPOSE-CODE TO VCT-PURPOSE-CODE (VCT-IDX).
004220     MOVE 100                  TO VCT-SMARTPAY-SYNC-STATUS
004230                                   (VCT-IDX).
004240     ADD 1 TO WS-ISSUED-CTR.
004250 400-ISSUE-VOUCHER-EXIT.
004260     EXIT.
004270*
004280*    DETERMINISTIC VOUCHER-CODE GENERATOR - "VCH-" PLUS AN
004290*    EVER-INCREASING 8-DIGIT RUN SEQUENCE, NOT A RANDOM UUID, SO
004300*    THE RESULT IS REPRODUCIBLE IF A RUN IS RE-SUBMITTED.
004310*    (CNTR6603-025 FIXED MISSING DASH / OVERLENGTH CODE - WAS
004320*    PREFIXING THE RUN DATE AHEAD OF THE SEQUENCE AS WELL.)
004330 450-GENERATE-VOUCHER-CODE.
004340     ADD 1 TO WS-ISSUE-SEQ.
004350     MOVE WS-ISSUE-SEQ TO WS-ISSUE-SEQ-ED.
004360     MOVE SPACES TO WS-WORK-VOUCHER-CODE.
004370     STRING 'VCH-' WS-ISSUE-SEQ-ED
004380         DELIMITED BY SIZE INTO WS-WORK-VOUCHER-CODE.
004390 450-GENERATE-VOUCHER-CODE-EXIT.
004400     EXIT.
004410*
004420*    REDEEM - FULL-VALUE ONLY (REDEMPTION AMOUNT IS ALWAYS THE
004430*    VOUCHER'S OWN AMOUNT), REJECTED WITHOUT ANY MUTATION IF THE
004440*    VOUCHER IS ALREADY REDEEMED OR PAST ITS EXPIRY-DATE.
004450 500-REDEEM-VOUCHER.
004460     MOVE VCM-VOUCHER-CODE TO WS-LOOKUP-CODE.
004470     PERFORM 320-LOOKUP-VOUCHER.
004480     IF NOT WS-VCH-WAS-FOUND
004490         MOVE 'Y' TO WS-REJECT-SW
004500         GO TO 500-REDEEM-VOUCHER-EXIT.
004510     IF VCT-IS-REDEEMED (VCT-IDX)
004520         MOVE 'Y' TO WS-REJECT-SW
004530         GO TO 500-REDEEM-VOUCHER-EXIT.
004540     IF WS-RUN-DATE > VCT-EXPIRY-DATE (VCT-IDX)
004550         MOVE 'Y' TO WS-REJECT-SW
004560         GO TO 500-REDEEM-VOUCHER-EXIT.
004570     IF VCM-COMMAND-DATE = 0
004580         MOVE WS-RUN-DATE TO WS-WORK-REDEEM-DATE
004590     ELSE
004600         MOVE VCM-COMMAND-DATE TO WS-WORK-REDEEM-DATE.
004610     MOVE 300 TO VCT-STATUS (VCT-IDX).
004620     MOVE WS-WORK-REDEEM-DATE TO VCT-REDEEMED-DATE (VCT-IDX).
004630     MOVE VCM-REDEMPTION-METHOD
004640                              TO VCT-REDEMPTION-METHOD (VCT-IDX).
004650     MOVE VCT-VOUCHER-CODE (VCT-IDX)   TO VRD-VOUCHER-CODE.
004660     MOVE VCM-REDEMPTION-METHOD        TO VRD-REDEMPTION-METHOD.
004670     MOVE VCT-AMOUNT (VCT-IDX)         TO VRD-AMOUNT.
004680     MOVE WS-WORK-REDEEM-DATE          TO VRD-REDEMPTION-DATE.
004690     MOVE VCM-TRUST-ACCT-DEBITED       TO VRD-TRUST-ACCT-DEBITED.
004700     WRITE VRD-RECORD.
004710     ADD 1 TO WS-REDEEMED-CTR.
004720 500-REDEEM-VOUCHER-EXIT.
004730     EXIT.
004740*
004750*    EXPIRE - AN ALREADY-REDEEMED VOUCHER CANNOT BE EXPIRED.
004760 600-EXPIRE-VOUCHER.
004770     MOVE VCM-VOUCHER-CODE TO WS-LOOKUP-CODE.
004780     PERFORM 320-LOOKUP-VOUCHER.
004790     IF NOT WS-VCH-WAS-FOUND
004800         MOVE 'Y' TO WS-REJECT-SW
004810         GO TO 600-EXPIRE-VOUCHER-EXIT.
004820     IF VCT-IS-REDEEMED (VCT-IDX)
004830         MOVE 'Y' TO WS-REJECT-SW
004840         GO TO 600-EXPIRE-VOUCHER-EXIT.
004850     MOVE 400 TO VCT-STATUS (VCT-IDX).
004860     ADD 1 TO WS-EXPIRED-CTR.
004870 600-EXPIRE-VOUCHER-EXIT.
004880     EXIT.
004890*
004900*    SYNC - UPDATES THE SMARTPAY-SYNC-STATUS FLAG ONLY, PER
004910*    CNTR6603-011 DESIGN MEMO (NO OTHER FIELD IS SYNC-DRIVEN).
004920 700-SYNC-VOUCHER.
004930     MOVE VCM-VOUCHER-CODE TO WS-LOOKUP-CODE.
004940     PERFORM 320-LOOKUP-VOUCHER.
004950     IF NOT WS-VCH-WAS-FOUND
004960         MOVE 'Y' TO WS-REJECT-SW
004970         GO TO 700-SYNC-VOUCHER-EXIT.
004980     MOVE VCM-SYNC-STATUS TO VCT-SMARTPAY-SYNC-STATUS (VCT-IDX).
004990     ADD 1 TO WS-SYNCED-CTR.
005000 700-SYNC-VOUCHER-EXIT.
005010     EXIT.
005020*
005030*    CCYYMMDD-TO-ABSOLUTE-DAY-NUMBER CONVERSION (GREGORIAN
005040*    ORDINAL DATE).  NO INTRINSIC FUNCTIONS ON THIS COMPILER -
005050*    LEAP TEST DONE WITH DIVIDE/REMAINDER, SAME AS WALMON00'S
005060*    380-CALC-DAY-NO.
005070 475-CALC-DAY-NO.
005080     MOVE 'N' TO WS-LEAP-SW.
005090     DIVIDE WS-CALC-CCYY BY 4   GIVING WS-LEAP-Q REMAINDER
005100         WS-REM4.
005110     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-LEAP-Q REMAINDER
005120         WS-REM100.
005130     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-LEAP-Q REMAINDER
005140         WS-REM400.
005150     IF WS-REM4 = 0 AND WS-REM100 NOT = 0
005160         MOVE 'Y' TO WS-LEAP-SW.
005170     IF WS-REM400 = 0
005180         MOVE 'Y' TO WS-LEAP-SW.
005190     MOVE WS-CUM-DAYS-ENTRY (WS-CALC-MM) TO WS-CUM-DAYS.
005200     IF WS-CALC-MM > 2 AND WS-IS-LEAP-YEAR
005210         ADD 1 TO WS-CUM-DAYS.
005220     DIVIDE WS-CALC-CCYY BY 4   GIVING WS-DIV4.
005230     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DIV100.
005240     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DIV400.
005250     COMPUTE WS-CALC-DAY-NUMBER =
005260         (WS-CALC-CCYY * 365) + WS-DIV4 - WS-DIV100 + WS-DIV400
005270         + WS-CUM-DAYS + WS-CALC-DD.
005280 475-CALC-DAY-NO-EXIT.
005290     EXIT.
005300*
005310*    ADD WS-EXPIRY-ADD-DAYS CALENDAR DAYS TO WS-CALC-DATE-RAW,
005320*    RETURNING THE RESULT IN WS-RESULT-DATE.  WORKS FORWARD ONLY
005330*    (EXPIRY-DAYS IS ALWAYS A POSITIVE ADD) AND STEPS A YEAR AT A
005340*    TIME SO IT HANDLES ANY YEAR-END ROLLOVER CORRECTLY.
005350 480-CALC-EXPIRY-DATE.
005360     PERFORM 475-CALC-DAY-NO THRU 475-CALC-DAY-NO-EXIT.
005370     COMPUTE WS-TARGET-DAY-NO =
005380         WS-CALC-DAY-NUMBER + WS-EXPIRY-ADD-DAYS.
005390     MOVE WS-CALC-CCYY TO WS-TARGET-CCYY.
005400     MOVE 'N' TO WS-YEAR-FOUND-SW.
005410     PERFORM 485-FIND-EXPIRY-YEAR THRU 485-FIND-EXPIRY-YEAR-EXIT
005420         UNTIL WS-YEAR-WAS-FOUND.
005430     COMPUTE WS-DAY-OF-YEAR =
005440         WS-TARGET-DAY-NO - WS-JAN1-DAY-NO + 1.
005450     MOVE 'N' TO WS-MONTH-FOUND-SW.
005460     PERFORM 488-FIND-EXPIRY-MONTH THRU
005470             488-FIND-EXPIRY-MONTH-EXIT
005480         VARYING WS-SCAN-SUB FROM 12 BY -1
005490         UNTIL WS-SCAN-SUB < 1 OR WS-MONTH-WAS-FOUND.
005500     MOVE WS-TARGET-CCYY TO WS-RESULT-CCYY.
005510 480-CALC-EXPIRY-DATE-EXIT.
005520     EXIT.
005530*
005540 485-FIND-EXPIRY-YEAR.
005550     MOVE WS-TARGET-CCYY TO WS-CALC-CCYY.
005560     MOVE 1 TO WS-CALC-MM.
005570     MOVE 1 TO WS-CALC-DD.
005580     PERFORM 475-CALC-DAY-NO THRU 475-CALC-DAY-NO-EXIT.
005590     MOVE WS-CALC-DAY-NUMBER TO WS-JAN1-DAY-NO.
005600     IF WS-IS-LEAP-YEAR
005610         MOVE 366 TO WS-YEAR-LEN
005620     ELSE
005630         MOVE 365 TO WS-YEAR-LEN.
005640     IF WS-TARGET-DAY-NO < WS-JAN1-DAY-NO + WS-YEAR-LEN
005650         MOVE 'Y' TO WS-YEAR-FOUND-SW
005660     ELSE
005670         ADD 1 TO WS-TARGET-CCYY.
005680 485-FIND-EXPIRY-YEAR-EXIT.
005690     EXIT.
005700*
005710 488-FIND-EXPIRY-MONTH.
005720     MOVE WS-CUM-DAYS-ENTRY (WS-SCAN-SUB) TO WS-ADJ-CUM-DAYS.
005730     IF WS-SCAN-SUB > 2 AND WS-IS-LEAP-YEAR
005740         ADD 1 TO WS-ADJ-CUM-DAYS.
005750     IF WS-DAY-OF-YEAR > WS-ADJ-CUM-DAYS
005760         MOVE WS-SCAN-SUB TO WS-RESULT-MM
005770         COMPUTE WS-RESULT-DD = WS-DAY-OF-YEAR - WS-ADJ-CUM-DAYS
005780         MOVE 'Y' TO WS-MONTH-FOUND-SW.
005790 488-FIND-EXPIRY-MONTH-EXIT.
005800     EXIT.
005810*
005820*    END OF RUN - REWRITE VOUCHER-MASTER FROM THE UPDATED TABLE.
005830 800-REWRITE-VOUCHER-MASTER.
005840     OPEN OUTPUT VCHMAS-FILE.
005850     PERFORM 810-WRITE-VCHMAS
005860         VARYING WS-SCAN-SUB FROM 1 BY 1
005870         UNTIL WS-SCAN-SUB > WS-VCH-COUNT.
005880     CLOSE VCHMAS-FILE.
005890*
005900 810-WRITE-VCHMAS.
005910     SET VCT-IDX TO WS-SCAN-SUB.
005920     MOVE VCT-VOUCHER-CODE (VCT-IDX)  TO VCH-VOUCHER-CODE.
005930     MOVE VCT-CLIENT-ID (VCT-IDX)     TO VCH-CLIENT-ID.
005940     MOVE VCT-PRODUCT-ID (VCT-IDX)    TO VCH-PRODUCT-ID.
005950     MOVE VCT-AMOUNT (VCT-IDX)        TO VCH-AMOUNT.
005960     MOVE VCT-CURRENCY-CODE (VCT-IDX) TO VCH-CURRENCY-CODE.
005970     MOVE VCT-STATUS (VCT-IDX)        TO VCH-STATUS.
005980     MOVE VCT-ISSUED-DATE (VCT-IDX)   TO VCH-ISSUED-DATE.
005990     MOVE VCT-EXPIRY-DATE (VCT-IDX)   TO VCH-EXPIRY-DATE.
006000     MOVE VCT-REDEEMED-DATE (VCT-IDX) TO VCH-REDEEMED-DATE.
006010     MOVE VCT-REDEMPTION-METHOD (VCT-IDX)
006020                                       TO VCH-REDEMPTION-METHOD.
006030     MOVE VCT-PURPOSE-CODE (VCT-IDX)  TO VCH-PURPOSE-CODE.
006040     MOVE VCT-SMARTPAY-SYNC-STATUS (VCT-IDX)
006050                                       TO VCH-SMARTPAY-SYNC-STATUS.
006060     WRITE VCH-RECORD.
006070*
006080*    END OF RUN - CONTROL TOTALS.
006090 900-END-RTN.
006100     DISPLAY SPACES UPON CRT.
006110     DISPLAY '* * * * VCHLPS00 - VOUCHER LIFECYCLE RUN COMPLETE'
006120         UPON CRT.
006130     DISPLAY 'COMMANDS PROCESSED   = ' WS-CMD-CTR UPON CRT.
006140     DISPLAY 'VOUCHERS ISSUED      = ' WS-ISSUED-CTR UPON CRT.
006150     DISPLAY 'VOUCHERS REDEEMED    = ' WS-REDEEMED-CTR UPON CRT.
006160     DISPLAY 'VOUCHERS EXPIRED     = ' WS-EXPIRED-CTR UPON CRT.
006170     DISPLAY 'VOUCHERS SYNCED      = ' WS-SYNCED-CTR UPON CRT.
006180     DISPLAY 'COMMANDS REJECTED    = ' WS-REJECTED-CTR UPON CRT.
006190     CLOSE VCHCMD-IN-FILE.
006200     CLOSE VCHRDM-OUT-FILE.
006210     STOP RUN.
