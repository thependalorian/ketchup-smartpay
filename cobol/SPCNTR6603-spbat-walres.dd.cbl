000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*MONITORING-RESULT RECORD - ONE WRITTEN PER WTX-RECORD READ,
000030*OUTPUT OF WALMON00 TO THE WALRES-OUT-FILE TAPE.
000040*------------------------------------------------------------------
000050* CHANGE LOG
000060*   2025-02-11  RSN  CNTR6603-004  INITIAL LAYOUT, WALLET MONITOR
000070*                                  BATCH (PHASE 1 OF CNTR6603).
000080*------------------------------------------------------------------
000090 01  MTR-RECORD.
000100     05  MTR-WALLET-ID              PIC 9(10)       COMP-3.
000110     05  MTR-ALLOWED                PIC 9(1).
000120         88  MTR-IS-ALLOWED                   VALUE 1.
000130         88  MTR-IS-NOT-ALLOWED               VALUE 0.
000140     05  MTR-RISK-LEVEL             PIC 9(1).
000150         88  MTR-RISK-LOW                      VALUE 1.
000160         88  MTR-RISK-MEDIUM                   VALUE 2.
000170         88  MTR-RISK-HIGH                     VALUE 3.
000180         88  MTR-RISK-CRITICAL                 VALUE 4.
000190     05  MTR-REQUIRES-MANUAL-REVIEW PIC 9(1).
000200         88  MTR-NEEDS-REVIEW                  VALUE 1.
000210     05  MTR-RECOMMENDATION         PIC X(6).
000220         88  MTR-REC-ALLOW                     VALUE 'ALLOW '.
000230         88  MTR-REC-REVIEW                    VALUE 'REVIEW'.
000240         88  MTR-REC-BLOCK                     VALUE 'BLOCK '.
000250         88  MTR-REC-FREEZE                    VALUE 'FREEZE'.
000260     05  MTR-ALERT-COUNT            PIC 9(2).
000270     05  FILLER                     PIC X(16).
