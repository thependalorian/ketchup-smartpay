000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     WALMON00.
000030 AUTHOR.         T J MARAIS.
000040 INSTALLATION.   DPS - BATCH SYSTEMS GROUP.
000050 DATE-WRITTEN.   11/03/87.
000060 DATE-COMPILED.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*------------------------------------------------------------------
000090* CHANGE LOG
000100*   11/03/87  TJM  CNTR2231-001  INITIAL RELEASE - CNTR2231 LOCKBOX
000110*                                REMITTANCE RECONCILIATION EDIT/
000120*                                BALANCE RUN FOR FIRST CAPITAL
000130*                                SERVICING.
000140*   04/22/89  TJM  CNTR2231-006  ADDED SECOND REMITTANCE BATCH (PM
000150*                                CYCLE) TO SAME NIGHTLY STEP.
000160*   09/14/91  RSN  CNTR2231-014  CONVERTED FIXED PATHS TO DYNAMIC
000170*                                ASSIGN KEYED OFF CLIENT NUMBER.
000180*   02/06/94  RSN  CNTR2231-019  ADDED OUT-OF-BALANCE SUSPENSE
000190*                                WRITE FOR UNMATCHED REMITTANCES.
000200*   08/01/98  RSN  CNTR2231-027  Y2K - EXPANDED ALL DATE FIELDS
000210*                                FROM YYMMDD TO CCYYMMDD, REPOINTED
000220*                                ALL REDEFINES.
000230*   01/11/99  RSN  CNTR2231-027  Y2K - CENTURY WINDOW FIX ON
000240*                                CARRIED-FORWARD SUSPENSE DATES,
000250*                                REGRESSION RUN CLEAN.
000260*   06/30/03  DLP  CNTR2231-033  ADDED CONTROL-TOTAL DISPLAY OF
000270*                                ITEM COUNT BY REMITTANCE TYPE.
000280*   03/15/11  DLP  CNTR2231-041  LAST MAINTENANCE UNDER CNTR2231 -
000290*                                CLIENT FIRST CAPITAL SERVICING
000300*                                LOST, CONTRACT CLOSED OUT.
000310*   2024-10-07  RSN  CNTR6603-001  PROGRAM SLOT REASSIGNED OFF
000320*                                  CNTR2231 (DORMANT SINCE 2011)
000330*                                  TO NEW SMARTPAY WALLET/VOUCHER/
000340*                                  LOAN BATCH CONTRACT.  ALL
000350*                                  CNTR2231 LOCKBOX RECONCILIATION
000360*                                  LOGIC REMOVED.
000370*   2024-10-07  RSN  CNTR6603-004  NEW: WALLET TRANSACTION
000380*                                  MONITORING BATCH (PHASE 1) -
000390*                                  VELOCITY, AMOUNT-THRESHOLD AND
000400*                                  PATTERN CHECKS AGAINST WALTXN-IN
000410*                                  / WALLET-MASTER.
000420*   2024-10-22  RSN  CNTR6603-007  ADDED STANDALONE WALLET RISK
000430*                                  RE-SCORE (30-DAY WINDOW) PER
000440*                                  SMARTPAY FRAUD TEAM REQUEST.
000450*   2024-11-05  PKS  CNTR6603-009  ADDED KYC-LEVEL GUARD TO
000460*                                  STANDALONE SCORE; WALLET STATUS/
000470*                                  COMPLIANCE 88-LEVELS NOW CARRIED
000480*                                  ON WALMAS LAYOUT.
000490*   2025-01-14  PKS  CNTR6603-012  FIXED ROUND-AMOUNTS PATTERN
000500*                                  CHECK - WAS COUNTING CURRENT
000510*                                  TXN TWICE.
000520*   2025-02-11  RSN  CNTR6603-015  PRODUCTION TURNOVER, PHASE 1.
000530*   2025-08-04  PKS  CNTR6603-024  FIXED ROUND-AMOUNTS PATTERN
000540*                                  CHECK - SUSPICIOUS-SW WAS BEING
000550*                                  SET WITHOUT RAISING PAT-RISK TO
000560*                                  MEDIUM, SO MTR-RISK-LEVEL STAYED
000570*                                  LOW ON A ROUND-AMOUNTS-ONLY HIT.
000580*------------------------------------------------------------------
000590 ENVIRONMENT DIVISION.
000600*
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     CONSOLE IS CRT.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660* WALLET-TXN-IN - ARRIVAL-ORDER TAPE, READ TWICE (HISTORY LOAD
000670* PASS, THEN THE REAL MONITORING PASS).
000680     SELECT WALTXN-IN-FILE  ASSIGN TO DYNAMIC WS-WALTXN-PATH
000690            ORGANIZATION LINE SEQUENTIAL.
000700* WALLET-MASTER - SORTED ASCENDING BY WALLET-ID, LOADED WHOLE.
000710     SELECT WALMAS-FILE     ASSIGN TO DYNAMIC WS-WALMAS-PATH
000720            ORGANIZATION LINE SEQUENTIAL.
000730* MONITORING-OUT - ONE RESULT RECORD PER INPUT TRANSACTION.
000740     SELECT WALRES-OUT-FILE ASSIGN TO DYNAMIC WS-WALRES-PATH
000750            ORGANIZATION LINE SEQUENTIAL.
000760*
000770 DATA DIVISION.
000780*
000790 FILE SECTION.
000800*
000810 FD  WALTXN-IN-FILE
000820     RECORD CONTAINS 46 CHARACTERS
000830     LABEL RECORDS ARE STANDARD
000840     DATA RECORD IS WTX-RECORD.
000850     COPY 'SPCNTR6603-spbat-waltxn.dd.cbl'.
000860*
000870 FD  WALMAS-FILE
000880     RECORD CONTAINS 56 CHARACTERS
000890     LABEL RECORDS ARE STANDARD
000900     DATA RECORD IS WAL-RECORD.
000910     COPY 'SPCNTR6603-spbat-walmas.dd.cbl'.
000920*
000930 FD  WALRES-OUT-FILE
000940     RECORD CONTAINS 33 CHARACTERS
000950     LABEL RECORDS ARE STANDARD
000960     DATA RECORD IS MTR-RECORD.
000970     COPY 'SPCNTR6603-spbat-walres.dd.cbl'.
000980*
000990 WORKING-STORAGE SECTION.
001000*
001010*    STANDALONE SCAN SUBSCRIPT SHARED BY EVERY HISTORY-TABLE SCAN
001020*    PARAGRAPH (VELOCITY, AMOUNT-THRESHOLD, PATTERN) - KEPT AS A
001030*    77-LEVEL SINCE IT BELONGS TO NO ONE SCAN'S WORK AREA.
001040 77  WS-SCAN-SUB                 PIC S9(04)    COMP VALUE 0.
001050*
001060 01  WS-FILE-PATHS.
001070     05  WS-WALTXN-PATH          PIC X(40)
001080                                  VALUE 'WALTXN-IN'.
001090     05  WS-WALMAS-PATH          PIC X(40)
001100                                  VALUE 'WALLET-MASTER'.
001110     05  WS-WALRES-PATH          PIC X(40)
001120                                  VALUE 'MONITORING-OUT'.
001130     05  FILLER                  PIC X(01).
001140*
001150 01  WS-SWITCHES.
001160     05  WS-EOF-SW               PIC 9(01)     VALUE 0.
001170         88  WS-AT-EOF                          VALUE 1.
001180     05  WS-HIST-EOF-SW          PIC 9(01)     VALUE 0.
001190         88  WS-HIST-AT-EOF                     VALUE 1.
001200     05  WS-WALLET-FOUND-SW      PIC X(01)     VALUE 'N'.
001210         88  WS-WALLET-WAS-FOUND                VALUE 'Y'.
001220     05  WS-VEL-EXCEEDED-SW      PIC X(01)     VALUE 'N'.
001230     05  WS-AMT-EXCEEDED-SW      PIC X(01)     VALUE 'N'.
001240     05  WS-PAT-SUSPICIOUS-SW    PIC X(01)     VALUE 'N'.
001250     05  WS-LEAP-SW              PIC X(01)     VALUE 'N'.
001260         88  WS-IS-LEAP-YEAR                    VALUE 'Y'.
001270     05  FILLER                  PIC X(01).
001280*
001290 01  WS-COUNTERS.
001300     05  WS-REC-CTR              PIC 9(07)     COMP VALUE 0.
001310     05  WS-ALLOW-CTR            PIC 9(07)     COMP VALUE 0.
001320     05  WS-REVIEW-CTR           PIC 9(07)     COMP VALUE 0.
001330     05  WS-BLOCK-CTR            PIC 9(07)     COMP VALUE 0.
001340     05  WS-FREEZE-CTR           PIC 9(07)     COMP VALUE 0.
001350     05  WS-MANUAL-REVIEW-CTR    PIC 9(07)     COMP VALUE 0.
001360     05  WS-WAL-LOADED-COUNT     PIC 9(07)     COMP VALUE 0.
001370     05  WS-HIST-LOADED-COUNT    PIC 9(07)     COMP VALUE 0.
001380     05  DISPLAY-COUNT           PIC 9(05)     COMP-3 VALUE 0.
001390     05  FILLER                  PIC X(01).
001400*
001410 01  WS-SUBSCRIPTS-AND-WORK.
001420     05  WS-CUR-SEQ-NO           PIC 9(07)     COMP VALUE 0.
001430     05  WS-CUR-DAY-NO           PIC 9(08)     COMP VALUE 0.
001440     05  WS-DAY-DIFF             PIC S9(05)    COMP VALUE 0.
001450     05  WS-VEL-HOUR-COUNT       PIC 9(05)     COMP VALUE 0.
001460     05  WS-VEL-DAY-COUNT        PIC 9(05)     COMP VALUE 0.
001470     05  WS-VEL-WEEK-COUNT       PIC 9(05)     COMP VALUE 0.
001480     05  WS-PAT-TOTAL-COUNT      PIC 9(05)     COMP VALUE 0.
001490     05  WS-PAT-TRANSFER-COUNT   PIC 9(05)     COMP VALUE 0.
001500     05  WS-PAT-ROUND-COUNT      PIC 9(05)     COMP VALUE 0.
001510     05  WS-PAT-RISK             PIC 9(01)     COMP VALUE 0.
001520     05  WS-ALERT-COUNT-WK       PIC 9(02)     COMP VALUE 0.
001530     05  WS-DAILY-SUM            PIC S9(13)V9(06) COMP-3 VALUE 0.
001540     05  WS-WEEKLY-SUM           PIC S9(13)V9(06) COMP-3 VALUE 0.
001550     05  WS-ROUND-QUOT           PIC S9(13)    COMP-3 VALUE 0.
001560     05  WS-ROUND-REM            PIC S9(13)V9(06) COMP-3 VALUE 0.
001570     05  FILLER                  PIC X(01).
001580*
001590*    DAY-NUMBER CONVERSION WORK AREA - SHARED BY ALL THE VELOCITY/
001600*    THRESHOLD/PATTERN SCANS.  WS-CALC-DATE-RAW IS LOADED WITH
001610*    WHICHEVER CCYYMMDD DATE IS CURRENTLY BEING CONVERTED.
001620 01  WS-DATE-CALC-AREA.
001630     05  WS-CALC-DATE-RAW        PIC 9(08)     VALUE 0.
001640     05  WS-CALC-DATE-R REDEFINES WS-CALC-DATE-RAW.
001650         10  WS-CALC-CCYY        PIC 9(04).
001660         10  WS-CALC-MM          PIC 9(02).
001670         10  WS-CALC-DD          PIC 9(02).
001680     05  WS-CALC-DAY-NUMBER      PIC 9(08)     COMP VALUE 0.
001690     05  WS-DIV4                 PIC 9(04)     COMP VALUE 0.
001700     05  WS-DIV100               PIC 9(04)     COMP VALUE 0.
001710     05  WS-DIV400               PIC 9(04)     COMP VALUE 0.
001720     05  WS-REM4                 PIC 9(04)     COMP VALUE 0.
001730     05  WS-REM100               PIC 9(04)     COMP VALUE 0.
001740     05  WS-REM400               PIC 9(04)     COMP VALUE 0.
001750     05  WS-LEAP-Q               PIC 9(04)     COMP VALUE 0.
001760     05  WS-CUM-DAYS             PIC 9(03)     COMP VALUE 0.
001770*    CUMULATIVE DAYS BEFORE 1ST OF MONTH, NON-LEAP YEAR, LOADED
001780*    VIA A LITERAL AND RE-MAPPED INTO A 12-ENTRY TABLE - SAME
001790*    TRICK CONVERT-PYMM USES ELSEWHERE IN THIS SHOP'S PROGRAMS.
001800     05  WS-CUM-DAYS-LIT         PIC X(36)
001810         VALUE '000031059090120151181212243273304334'.
001820     05  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-LIT.
001830         10  WS-CUM-DAYS-ENTRY   PIC 9(03)     OCCURS 12 TIMES.
001840     05  FILLER                  PIC X(01).
001850*
001860*    WALLET-MASTER LOADED WHOLE, ASCENDING BY WALLET-ID, PROBED
001870*    WITH SEARCH ALL DURING THE MONITORING PASS.
001880 01  WS-WAL-TABLE-AREA.
001890     05  WS-WAL-TABLE OCCURS 2000 TIMES
001900             ASCENDING KEY IS WT-WALLET-ID
001910             INDEXED BY WT-IDX.
001920         10  WT-WALLET-ID        PIC 9(10).
001930         10  WT-STATUS           PIC 9(03).
001940         10  WT-BALANCE          PIC S9(13)V9(06) COMP-3.
001950         10  WT-AVAILABLE-BALANCE PIC S9(13)V9(06) COMP-3.
001960         10  WT-COMPLIANCE-STATUS PIC 9(03).
001970         10  WT-KYC-LEVEL        PIC 9(01).
001980         10  WT-RISK-SCORE       PIC 9(01).
001990         10  WT-SCORED-SW        PIC X(01).
002000             88  WT-ALREADY-SCORED         VALUE 'Y'.
002010     05  FILLER                  PIC X(01).
002020*
002030*    WALTXN-IN LOADED WHOLE ON THE FIRST PASS SO THE MONITORING
002040*    PASS CAN LOOK BACK OVER A WALLET'S PRIOR ACTIVITY.  WALKED
002050*    SERIALLY (NOT SEARCH ALL) SINCE EACH CHECK FILTERS ON A
002060*    DATE WINDOW, NOT AN EXACT KEY.
002070 01  WS-HIST-TABLE-AREA.
002080     05  WS-HIST-ENTRY OCCURS 5000 TIMES
002090             INDEXED BY HT-IDX.
002100         10  HT-SEQ-NO           PIC 9(07).
002110         10  HT-WALLET-ID        PIC 9(10).
002120         10  HT-TRANSACTION-TYPE PIC 9(01).
002130         10  HT-AMOUNT           PIC S9(13)V9(06) COMP-3.
002140         10  HT-TRANSACTION-DATE PIC 9(08).
002150         10  HT-CHANNEL          PIC 9(01).
002160     05  FILLER                  PIC X(01).
002170*
002180 PROCEDURE DIVISION.
002190*
002200*    M A I N   L I N E
002210 A010-MAIN-LINE.
002220     DISPLAY SPACES UPON CRT.
002230     DISPLAY '* * * * B E G I N   W A L M O N 0 0' UPON CRT.
002240     PERFORM 100-LOAD-WALLET-MASTER.
002250     PERFORM 200-LOAD-HISTORY-TABLE.
002260     OPEN INPUT  WALTXN-IN-FILE.
002270     OPEN OUTPUT WALRES-OUT-FILE.
002280     MOVE 0 TO WS-EOF-SW.
002290     MOVE 0 TO WS-CUR-SEQ-NO.
002300     PERFORM 290-READ-WALTXN.
002310     PERFORM 300-PROCESS-TXN THRU 300-PROCESS-TXN-EXIT
002320         UNTIL WS-EOF-SW = 1.
002330     PERFORM 900-END-RTN.
002340*
002350*    LOAD THE SORTED WALLET-MASTER TAPE INTO WS-WAL-TABLE.
002360 100-LOAD-WALLET-MASTER.
002370     OPEN INPUT WALMAS-FILE.
002380     PERFORM 110-READ-WALMAS.
002390     PERFORM 120-STORE-WALMAS UNTIL WS-EOF-SW = 1.
002400     CLOSE WALMAS-FILE.
002410     MOVE 0 TO WS-EOF-SW.
002420*
002430 110-READ-WALMAS.
002440     READ WALMAS-FILE AT END MOVE 1 TO WS-EOF-SW.
002450*
002460 120-STORE-WALMAS.
002470     ADD 1 TO WS-WAL-LOADED-COUNT.
002480     SET WT-IDX TO WS-WAL-LOADED-COUNT.
002490     MOVE WAL-WALLET-ID            TO WT-WALLET-ID (WT-IDX).
002500     MOVE WAL-STATUS                TO WT-STATUS (WT-IDX).
002510     MOVE WAL-BALANCE                TO WT-BALANCE (WT-IDX).
002520     MOVE WAL-AVAILABLE-BALANCE      TO WT-AVAILABLE-BALANCE
002530                                         (WT-IDX).
002540     MOVE WAL-COMPLIANCE-STATUS      TO WT-COMPLIANCE-STATUS
002550                                         (WT-IDX).
002560     MOVE WAL-KYC-LEVEL              TO WT-KYC-LEVEL (WT-IDX).
002570     MOVE WAL-RISK-SCORE             TO WT-RISK-SCORE (WT-IDX).
002580     MOVE 'N'                        TO WT-SCORED-SW (WT-IDX).
002590     PERFORM 110-READ-WALMAS.
002600*
002610*    PRELOAD PASS - READ WALTXN-IN IN FULL, BUILDING THE HISTORY
002620*    TABLE SCANNED BY THE VELOCITY/THRESHOLD/PATTERN CHECKS.
002630 200-LOAD-HISTORY-TABLE.
002640     OPEN INPUT WALTXN-IN-FILE.
002650     PERFORM 210-READ-WALTXN-HIST.
002660     PERFORM 220-STORE-HIST UNTIL WS-HIST-EOF-SW = 1.
002670     CLOSE WALTXN-IN-FILE.
002680*
002690 210-READ-WALTXN-HIST.
002700     READ WALTXN-IN-FILE AT END MOVE 1 TO WS-HIST-EOF-SW.
002710*
002720 220-STORE-HIST.
002730     ADD 1 TO WS-HIST-LOADED-COUNT.
002740     SET HT-IDX TO WS-HIST-LOADED-COUNT.
002750     MOVE WS-HIST-LOADED-COUNT     TO HT-SEQ-NO (HT-IDX).
002760     MOVE WTX-WALLET-ID            TO HT-WALLET-ID (HT-IDX).
002770     MOVE WTX-TRANSACTION-TYPE     TO HT-TRANSACTION-TYPE
002780                                       (HT-IDX).
002790     MOVE WTX-AMOUNT               TO HT-AMOUNT (HT-IDX).
002800     MOVE WTX-TRANSACTION-DATE     TO HT-TRANSACTION-DATE
002810                                       (HT-IDX).
002820     MOVE WTX-CHANNEL              TO HT-CHANNEL (HT-IDX).
002830     PERFORM 210-READ-WALTXN-HIST.
002840*
002850 290-READ-WALTXN.
002860     READ WALTXN-IN-FILE AT END MOVE 1 TO WS-EOF-SW.
002870*
002880*    SECOND, ARRIVAL-ORDER PASS - ONE MTR-RECORD PER WTX-RECORD.
002890 300-PROCESS-TXN.
002900     ADD 1 TO WS-REC-CTR.
002910     ADD 1 TO WS-CUR-SEQ-NO.
002920     MOVE WTX-WALLET-ID    TO MTR-WALLET-ID.
002930     MOVE 1                TO MTR-ALLOWED.
002940     MOVE 1                TO MTR-RISK-LEVEL.
002950     MOVE 0                TO MTR-REQUIRES-MANUAL-REVIEW.
002960     MOVE 'ALLOW '         TO MTR-RECOMMENDATION.
002970     MOVE 0                TO WS-ALERT-COUNT-WK.
002980     SET WT-IDX TO 1.
002990     SEARCH ALL WS-WAL-TABLE
003000         AT END
003010             MOVE 'N' TO WS-WALLET-FOUND-SW
003020         WHEN WT-WALLET-ID (WT-IDX) = WTX-WALLET-ID
003030             MOVE 'Y' TO WS-WALLET-FOUND-SW.
003040     IF WS-WALLET-WAS-FOUND
003050         PERFORM 350-CHECK-WALLET-GUARDS.
003060     IF WS-WALLET-WAS-FOUND AND NOT WT-ALREADY-SCORED (WT-IDX)
003070         PERFORM 360-SCORE-WALLET-STANDALONE.
003080     PERFORM 310-VELOCITY-CHECK THRU 310-VELOCITY-CHECK-EXIT.
003090     PERFORM 320-AMOUNT-THRESHOLD-CHECK
003100         THRU 320-AMOUNT-THRESHOLD-CHECK-EXIT.
003110     PERFORM 330-PATTERN-CHECK.
003120     PERFORM 340-DERIVE-RECOMMENDATION
003130         THRU 340-DERIVE-RECOMMENDATION-EXIT.
003140     MOVE WS-ALERT-COUNT-WK TO MTR-ALERT-COUNT.
003150     WRITE MTR-RECORD.
003160     IF MTR-REC-FREEZE
003170         ADD 1 TO WS-FREEZE-CTR
003180     ELSE
003190     IF MTR-REC-BLOCK
003200         ADD 1 TO WS-BLOCK-CTR
003210     ELSE
003220     IF MTR-REC-REVIEW
003230         ADD 1 TO WS-REVIEW-CTR
003240     ELSE
003250         ADD 1 TO WS-ALLOW-CTR.
003260     IF MTR-NEEDS-REVIEW
003270         ADD 1 TO WS-MANUAL-REVIEW-CTR.
003280     IF DISPLAY-COUNT = 1000
003290         DISPLAY WS-REC-CTR ' TRANSACTIONS PROCESSED' UPON CRT
003300         MOVE 0 TO DISPLAY-COUNT.
003310     ADD 1 TO DISPLAY-COUNT.
003320     PERFORM 290-READ-WALTXN.
003330 300-PROCESS-TXN-EXIT.
003340     EXIT.
003350*
003360*    VELOCITY CHECK - HOUR/DAY/WEEK COUNTS, TRAILING WINDOW FROM
003370*    THE CURRENT TRANSACTION'S OWN DATE (SEE CNTR6603-004 DESIGN
003380*    MEMO - WALTXN-IN CARRIES NO TIME-OF-DAY, SO "HOUR" READS AS
003390*    SAME-CALENDAR-DATE).
003400 310-VELOCITY-CHECK.
003410     MOVE 0 TO WS-VEL-HOUR-COUNT.
003420     MOVE 0 TO WS-VEL-DAY-COUNT.
003430     MOVE 0 TO WS-VEL-WEEK-COUNT.
003440     MOVE WTX-TRANSACTION-DATE TO WS-CALC-DATE-RAW.
003450     PERFORM 380-CALC-DAY-NO THRU 380-CALC-DAY-NO-EXIT.
003460     MOVE WS-CALC-DAY-NUMBER TO WS-CUR-DAY-NO.
003470     PERFORM 315-VELOCITY-SCAN-ONE THRU 315-VELOCITY-SCAN-ONE-EXIT
003480         VARYING WS-SCAN-SUB FROM 1 BY 1
003490         UNTIL WS-SCAN-SUB > WS-HIST-LOADED-COUNT.
003500     MOVE 'N' TO WS-VEL-EXCEEDED-SW.
003510     IF WS-VEL-HOUR-COUNT >= 10
003520         MOVE 'Y' TO WS-VEL-EXCEEDED-SW.
003530     IF WS-VEL-EXCEEDED-SW = 'Y'
003540         GO TO 316-APPLY-VELOCITY-ALERT.
003550     IF WS-VEL-DAY-COUNT >= 50
003560         MOVE 'Y' TO WS-VEL-EXCEEDED-SW.
003570     IF WS-VEL-EXCEEDED-SW = 'Y'
003580         GO TO 316-APPLY-VELOCITY-ALERT.
003590     IF WS-VEL-WEEK-COUNT >= 200
003600         MOVE 'Y' TO WS-VEL-EXCEEDED-SW.
003610 316-APPLY-VELOCITY-ALERT.
003620     IF WS-VEL-EXCEEDED-SW = 'Y'
003630         ADD 1 TO WS-ALERT-COUNT-WK.
003640     IF WS-VEL-EXCEEDED-SW = 'Y' AND MTR-RISK-LEVEL < 2
003650         MOVE 2 TO MTR-RISK-LEVEL.
003660     IF WS-VEL-EXCEEDED-SW = 'Y'
003670         MOVE 1 TO MTR-REQUIRES-MANUAL-REVIEW.
003680 310-VELOCITY-CHECK-EXIT.
003690     EXIT.
003700*
003710 315-VELOCITY-SCAN-ONE.
003720     IF HT-WALLET-ID (WS-SCAN-SUB) NOT = WTX-WALLET-ID
003730         GO TO 315-VELOCITY-SCAN-ONE-EXIT.
003740     IF HT-SEQ-NO (WS-SCAN-SUB) > WS-CUR-SEQ-NO
003750         GO TO 315-VELOCITY-SCAN-ONE-EXIT.
003760     MOVE HT-TRANSACTION-DATE (WS-SCAN-SUB) TO WS-CALC-DATE-RAW.
003770     PERFORM 380-CALC-DAY-NO THRU 380-CALC-DAY-NO-EXIT.
003780     COMPUTE WS-DAY-DIFF = WS-CUR-DAY-NO - WS-CALC-DAY-NUMBER.
003790     IF WS-DAY-DIFF < 0 OR WS-DAY-DIFF > 7
003800         GO TO 315-VELOCITY-SCAN-ONE-EXIT.
003810     ADD 1 TO WS-VEL-WEEK-COUNT.
003820     IF WS-DAY-DIFF > 1
003830         GO TO 315-VELOCITY-SCAN-ONE-EXIT.
003840     ADD 1 TO WS-VEL-DAY-COUNT.
003850     IF WS-DAY-DIFF > 0
003860         GO TO 315-VELOCITY-SCAN-ONE-EXIT.
003870     ADD 1 TO WS-VEL-HOUR-COUNT.
003880 315-VELOCITY-SCAN-ONE-EXIT.
003890     EXIT.
003900*
003910*    AMOUNT THRESHOLD CHECK - SINGLE/DAILY/WEEKLY, FIRST MATCH
003920*    WINS (CNTR6603-004).
003930 320-AMOUNT-THRESHOLD-CHECK.
003940     MOVE 'N' TO WS-AMT-EXCEEDED-SW.
003950     IF WTX-AMOUNT > 10000.000000
003960         MOVE 'Y' TO WS-AMT-EXCEEDED-SW.
003970     IF WS-AMT-EXCEEDED-SW = 'Y'
003980         GO TO 328-APPLY-AMOUNT-ALERT.
003990     MOVE 0 TO WS-DAILY-SUM.
004000     PERFORM 325-SUM-DAILY-SCAN-ONE THRU 325-SUM-DAILY-SCAN-ONE-EXIT
004010         VARYING WS-SCAN-SUB FROM 1 BY 1
004020         UNTIL WS-SCAN-SUB > WS-HIST-LOADED-COUNT.
004030     ADD WTX-AMOUNT TO WS-DAILY-SUM.
004040     IF WS-DAILY-SUM > 50000.000000
004050         MOVE 'Y' TO WS-AMT-EXCEEDED-SW.
004060     IF WS-AMT-EXCEEDED-SW = 'Y'
004070         GO TO 328-APPLY-AMOUNT-ALERT.
004080     MOVE 0 TO WS-WEEKLY-SUM.
004090     PERFORM 327-SUM-WEEKLY-SCAN-ONE
004100         THRU 327-SUM-WEEKLY-SCAN-ONE-EXIT
004110         VARYING WS-SCAN-SUB FROM 1 BY 1
004120         UNTIL WS-SCAN-SUB > WS-HIST-LOADED-COUNT.
004130     ADD WTX-AMOUNT TO WS-WEEKLY-SUM.
004140     IF WS-WEEKLY-SUM > 200000.000000
004150         MOVE 'Y' TO WS-AMT-EXCEEDED-SW.
004160 328-APPLY-AMOUNT-ALERT.
004170     IF WS-AMT-EXCEEDED-SW = 'Y'
004180         ADD 1 TO WS-ALERT-COUNT-WK.
004190     IF WS-AMT-EXCEEDED-SW = 'Y' AND MTR-RISK-LEVEL < 3
004200         MOVE 3 TO MTR-RISK-LEVEL.
004210     IF WS-AMT-EXCEEDED-SW = 'Y'
004220         MOVE 1 TO MTR-REQUIRES-MANUAL-REVIEW.
004230 320-AMOUNT-THRESHOLD-CHECK-EXIT.
004240     EXIT.
004250*
004260 325-SUM-DAILY-SCAN-ONE.
004270     IF HT-WALLET-ID (WS-SCAN-SUB) NOT = WTX-WALLET-ID
004280         GO TO 325-SUM-DAILY-SCAN-ONE-EXIT.
004290     IF HT-SEQ-NO (WS-SCAN-SUB) NOT < WS-CUR-SEQ-NO
004300         GO TO 325-SUM-DAILY-SCAN-ONE-EXIT.
004310     MOVE HT-TRANSACTION-DATE (WS-SCAN-SUB) TO WS-CALC-DATE-RAW.
004320     PERFORM 380-CALC-DAY-NO THRU 380-CALC-DAY-NO-EXIT.
004330     IF WS-CALC-DAY-NUMBER NOT = WS-CUR-DAY-NO
004340         GO TO 325-SUM-DAILY-SCAN-ONE-EXIT.
004350     ADD HT-AMOUNT (WS-SCAN-SUB) TO WS-DAILY-SUM.
004360 325-SUM-DAILY-SCAN-ONE-EXIT.
004370     EXIT.
004380*
004390 327-SUM-WEEKLY-SCAN-ONE.
004400     IF HT-WALLET-ID (WS-SCAN-SUB) NOT = WTX-WALLET-ID
004410         GO TO 327-SUM-WEEKLY-SCAN-ONE-EXIT.
004420     IF HT-SEQ-NO (WS-SCAN-SUB) NOT < WS-CUR-SEQ-NO
004430         GO TO 327-SUM-WEEKLY-SCAN-ONE-EXIT.
004440     MOVE HT-TRANSACTION-DATE (WS-SCAN-SUB) TO WS-CALC-DATE-RAW.
004450     PERFORM 380-CALC-DAY-NO THRU 380-CALC-DAY-NO-EXIT.
004460     COMPUTE WS-DAY-DIFF = WS-CUR-DAY-NO - WS-CALC-DAY-NUMBER.
004470     IF WS-DAY-DIFF < 0 OR WS-DAY-DIFF > 7
004480         GO TO 327-SUM-WEEKLY-SCAN-ONE-EXIT.
004490     ADD HT-AMOUNT (WS-SCAN-SUB) TO WS-WEEKLY-SUM.
004500 327-SUM-WEEKLY-SCAN-ONE-EXIT.
004510     EXIT.
004520*
004530*    PATTERN DETECTION - RAPID TRANSFERS / ROUND AMOUNTS OVER THE
004540*    TRAILING 7-DAY SET (CNTR6603-012 FIXED DOUBLE-COUNT BUG;
004550*    CNTR6603-024 FIXED ROUND-AMOUNTS BRANCH NOT RAISING PAT-RISK).
004560 330-PATTERN-CHECK.
004570     MOVE 0 TO WS-PAT-TOTAL-COUNT.
004580     MOVE 0 TO WS-PAT-TRANSFER-COUNT.
004590     MOVE 0 TO WS-PAT-ROUND-COUNT.
004600     PERFORM 335-PATTERN-SCAN-ONE THRU 335-PATTERN-SCAN-ONE-EXIT
004610         VARYING WS-SCAN-SUB FROM 1 BY 1
004620         UNTIL WS-SCAN-SUB > WS-HIST-LOADED-COUNT.
004630     MOVE 1 TO WS-PAT-RISK.
004640     MOVE 'N' TO WS-PAT-SUSPICIOUS-SW.
004650     IF WS-PAT-TRANSFER-COUNT > 10
004660         MOVE 'Y' TO WS-PAT-SUSPICIOUS-SW
004670         MOVE 2 TO WS-PAT-RISK.
004680     IF WS-PAT-ROUND-COUNT > 5 AND WS-PAT-TOTAL-COUNT > 10
004690         MOVE 'Y' TO WS-PAT-SUSPICIOUS-SW
004700         MOVE 2 TO WS-PAT-RISK.
004710     IF WS-PAT-SUSPICIOUS-SW = 'Y'
004720         ADD 1 TO WS-ALERT-COUNT-WK.
004730     IF WS-PAT-SUSPICIOUS-SW = 'Y' AND MTR-RISK-LEVEL < WS-PAT-RISK
004740         MOVE WS-PAT-RISK TO MTR-RISK-LEVEL.
004750     IF WS-PAT-SUSPICIOUS-SW = 'Y'
004760         MOVE 1 TO MTR-REQUIRES-MANUAL-REVIEW.
004770*
004780 335-PATTERN-SCAN-ONE.
004790     IF HT-WALLET-ID (WS-SCAN-SUB) NOT = WTX-WALLET-ID
004800         GO TO 335-PATTERN-SCAN-ONE-EXIT.
004810     IF HT-SEQ-NO (WS-SCAN-SUB) > WS-CUR-SEQ-NO
004820         GO TO 335-PATTERN-SCAN-ONE-EXIT.
004830     MOVE HT-TRANSACTION-DATE (WS-SCAN-SUB) TO WS-CALC-DATE-RAW.
004840     PERFORM 380-CALC-DAY-NO THRU 380-CALC-DAY-NO-EXIT.
004850     COMPUTE WS-DAY-DIFF = WS-CUR-DAY-NO - WS-CALC-DAY-NUMBER.
004860     IF WS-DAY-DIFF < 0 OR WS-DAY-DIFF > 7
004870         GO TO 335-PATTERN-SCAN-ONE-EXIT.
004880     ADD 1 TO WS-PAT-TOTAL-COUNT.
004890     IF HT-TRANSACTION-TYPE (WS-SCAN-SUB) = 3 OR
004900        HT-TRANSACTION-TYPE (WS-SCAN-SUB) = 4
004910         ADD 1 TO WS-PAT-TRANSFER-COUNT.
004920     DIVIDE HT-AMOUNT (WS-SCAN-SUB) BY 100
004930         GIVING WS-ROUND-QUOT REMAINDER WS-ROUND-REM.
004940     IF WS-ROUND-REM = 0
004950         ADD 1 TO WS-PAT-ROUND-COUNT.
004960 335-PATTERN-SCAN-ONE-EXIT.
004970     EXIT.
004980*
004990*    FINAL RECOMMENDATION FROM THE COMBINED RISK LEVEL.
005000 340-DERIVE-RECOMMENDATION.
005010     IF MTR-RISK-LEVEL >= 4
005020         MOVE 0 TO MTR-ALLOWED
005030         MOVE 'FREEZE' TO MTR-RECOMMENDATION
005040         GO TO 340-DERIVE-RECOMMENDATION-EXIT.
005050     IF MTR-RISK-LEVEL >= 3
005060         MOVE 0 TO MTR-ALLOWED
005070         MOVE 'BLOCK ' TO MTR-RECOMMENDATION
005080         GO TO 340-DERIVE-RECOMMENDATION-EXIT.
005090     IF MTR-RISK-LEVEL >= 2
005100         MOVE 'REVIEW' TO MTR-RECOMMENDATION
005110         GO TO 340-DERIVE-RECOMMENDATION-EXIT.
005120     IF MTR-REQUIRES-MANUAL-REVIEW = 1
005130         MOVE 'REVIEW' TO MTR-RECOMMENDATION.
005140 340-DERIVE-RECOMMENDATION-EXIT.
005150     EXIT.
005160*
005170*    WALLET STATUS/COMPLIANCE GUARDS (CNTR6603-009) - INFORMATIONAL
005180*    ONLY, NO UNIT IN THIS PHASE DRIVES THEM INTO THE RESULT
005190*    RECORD, BUT THE FRAUD DESK WANTS THEM ON THE JOB LOG.
005200 350-CHECK-WALLET-GUARDS.
005210     IF WT-STATUS (WT-IDX) = 400
005220         DISPLAY 'WALMON00 - WALLET FROZEN  - ' WTX-WALLET-ID
005230             UPON CRT.
005240     IF WT-STATUS (WT-IDX) = 600
005250         DISPLAY 'WALMON00 - WALLET CLOSED  - ' WTX-WALLET-ID
005260             UPON CRT.
005270     IF WT-COMPLIANCE-STATUS (WT-IDX) = 200
005280         DISPLAY 'WALMON00 - WALLET NON-COMPLIANT - '
005290             WTX-WALLET-ID UPON CRT.
005300     IF WT-AVAILABLE-BALANCE (WT-IDX) < WTX-AMOUNT
005310         DISPLAY 'WALMON00 - INSUFFICIENT AVAILABLE BALANCE - '
005320             WTX-WALLET-ID UPON CRT.
005330*
005340*    STANDALONE WALLET RE-SCORE (CNTR6603-007) - RUNS ONCE PER
005350*    WALLET, THE FIRST TIME IT TURNS UP IN THE ARRIVAL-ORDER PASS.
005360*    NOT WRITTEN BACK TO WALLET-MASTER - IN-MEMORY BOOKKEEPING
005370*    ONLY, PER THE PHASE 1 SCOPE MEMO.
005380 360-SCORE-WALLET-STANDALONE.
005390     MOVE 1 TO WT-RISK-SCORE (WT-IDX).
005400     MOVE WTX-TRANSACTION-DATE TO WS-CALC-DATE-RAW.
005410     PERFORM 380-CALC-DAY-NO THRU 380-CALC-DAY-NO-EXIT.
005420     MOVE WS-CALC-DAY-NUMBER TO WS-CUR-DAY-NO.
005430     MOVE 0 TO WS-VEL-WEEK-COUNT.
005440     PERFORM 365-STANDALONE-VEL-SCAN-ONE
005450         THRU 365-STANDALONE-VEL-SCAN-ONE-EXIT
005460         VARYING WS-SCAN-SUB FROM 1 BY 1
005470         UNTIL WS-SCAN-SUB > WS-HIST-LOADED-COUNT.
005480     IF WS-VEL-WEEK-COUNT >= 200
005490         MOVE 2 TO WT-RISK-SCORE (WT-IDX).
005500     MOVE 0 TO WS-PAT-TOTAL-COUNT.
005510     MOVE 0 TO WS-PAT-TRANSFER-COUNT.
005520     MOVE 0 TO WS-PAT-ROUND-COUNT.
005530     PERFORM 368-STANDALONE-PAT-SCAN-ONE
005540         THRU 368-STANDALONE-PAT-SCAN-ONE-EXIT
005550         VARYING WS-SCAN-SUB FROM 1 BY 1
005560         UNTIL WS-SCAN-SUB > WS-HIST-LOADED-COUNT.
005570     IF WS-PAT-TRANSFER-COUNT > 10 AND WT-RISK-SCORE (WT-IDX) < 2
005580         MOVE 2 TO WT-RISK-SCORE (WT-IDX).
005590     IF WS-PAT-ROUND-COUNT > 5 AND WS-PAT-TOTAL-COUNT > 10 AND
005600        WT-RISK-SCORE (WT-IDX) < 2
005610         MOVE 2 TO WT-RISK-SCORE (WT-IDX).
005620     IF WT-KYC-LEVEL (WT-IDX) < 2
005630         MOVE 2 TO WT-RISK-SCORE (WT-IDX).
005640     MOVE 'Y' TO WT-SCORED-SW (WT-IDX).
005650*
005660 365-STANDALONE-VEL-SCAN-ONE.
005670     IF HT-WALLET-ID (WS-SCAN-SUB) NOT = WTX-WALLET-ID
005680         GO TO 365-STANDALONE-VEL-SCAN-ONE-EXIT.
005690     MOVE HT-TRANSACTION-DATE (WS-SCAN-SUB) TO WS-CALC-DATE-RAW.
005700     PERFORM 380-CALC-DAY-NO THRU 380-CALC-DAY-NO-EXIT.
005710     COMPUTE WS-DAY-DIFF = WS-CUR-DAY-NO - WS-CALC-DAY-NUMBER.
005720     IF WS-DAY-DIFF < 0 OR WS-DAY-DIFF > 7
005730         GO TO 365-STANDALONE-VEL-SCAN-ONE-EXIT.
005740     ADD 1 TO WS-VEL-WEEK-COUNT.
005750 365-STANDALONE-VEL-SCAN-ONE-EXIT.
005760     EXIT.
005770*
005780 368-STANDALONE-PAT-SCAN-ONE.
005790     IF HT-WALLET-ID (WS-SCAN-SUB) NOT = WTX-WALLET-ID
005800         GO TO 368-STANDALONE-PAT-SCAN-ONE-EXIT.
005810     MOVE HT-TRANSACTION-DATE (WS-SCAN-SUB) TO WS-CALC-DATE-RAW.
005820     PERFORM 380-CALC-DAY-NO THRU 380-CALC-DAY-NO-EXIT.
005830     COMPUTE WS-DAY-DIFF = WS-CUR-DAY-NO - WS-CALC-DAY-NUMBER.
005840     IF WS-DAY-DIFF < 0 OR WS-DAY-DIFF > 30
005850         GO TO 368-STANDALONE-PAT-SCAN-ONE-EXIT.
005860     ADD 1 TO WS-PAT-TOTAL-COUNT.
005870     IF HT-TRANSACTION-TYPE (WS-SCAN-SUB) = 3 OR
005880        HT-TRANSACTION-TYPE (WS-SCAN-SUB) = 4
005890         ADD 1 TO WS-PAT-TRANSFER-COUNT.
005900     DIVIDE HT-AMOUNT (WS-SCAN-SUB) BY 100
005910         GIVING WS-ROUND-QUOT REMAINDER WS-ROUND-REM.
005920     IF WS-ROUND-REM = 0
005930         ADD 1 TO WS-PAT-ROUND-COUNT.
005940 368-STANDALONE-PAT-SCAN-ONE-EXIT.
005950     EXIT.
005960*
005970*    CCYYMMDD TO ABSOLUTE-DAY-NUMBER CONVERSION (GREGORIAN
005980*    ORDINAL DATE).  NO INTRINSIC FUNCTIONS ON THIS COMPILER -
005990*    LEAP TEST DONE WITH DIVIDE/REMAINDER, SAME AS CONVERT-PYMMDD
006000*    DOES ITS CENTURY TEST ELSEWHERE IN THIS SHOP'S CODE.
006010 380-CALC-DAY-NO.
006020     MOVE 'N' TO WS-LEAP-SW.
006030     DIVIDE WS-CALC-CCYY BY 4   GIVING WS-LEAP-Q REMAINDER WS-REM4.
006040     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-LEAP-Q REMAINDER
006050         WS-REM100.
006060     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-LEAP-Q REMAINDER
006070         WS-REM400.
006080     IF WS-REM4 = 0 AND WS-REM100 NOT = 0
006090         MOVE 'Y' TO WS-LEAP-SW.
006100     IF WS-REM400 = 0
006110         MOVE 'Y' TO WS-LEAP-SW.
006120     MOVE WS-CUM-DAYS-ENTRY (WS-CALC-MM) TO WS-CUM-DAYS.
006130     IF WS-CALC-MM > 2 AND WS-IS-LEAP-YEAR
006140         ADD 1 TO WS-CUM-DAYS.
006150     DIVIDE WS-CALC-CCYY BY 4   GIVING WS-DIV4.
006160     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DIV100.
006170     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DIV400.
006180     COMPUTE WS-CALC-DAY-NUMBER =
006190         (WS-CALC-CCYY * 365) + WS-DIV4 - WS-DIV100 + WS-DIV400
006200         + WS-CUM-DAYS + WS-CALC-DD.
006210 380-CALC-DAY-NO-EXIT.
006220     EXIT.
006230*
006240*    END OF RUN - CONTROL TOTALS.
006250 900-END-RTN.
006260     DISPLAY SPACES UPON CRT.
006270     DISPLAY '* * * * WALMON00 - WALLET MONITORING RUN COMPLETE'
006280         UPON CRT.
006290     DISPLAY 'TRANSACTIONS PROCESSED   = ' WS-REC-CTR UPON CRT.
006300     DISPLAY 'RECOMMENDED ALLOW        = ' WS-ALLOW-CTR UPON CRT.
006310     DISPLAY 'RECOMMENDED REVIEW       = ' WS-REVIEW-CTR UPON CRT.
006320     DISPLAY 'RECOMMENDED BLOCK        = ' WS-BLOCK-CTR UPON CRT.
006330     DISPLAY 'RECOMMENDED FREEZE       = ' WS-FREEZE-CTR UPON CRT.
006340     DISPLAY 'REQUIRING MANUAL REVIEW  = ' WS-MANUAL-REVIEW-CTR
006350         UPON CRT.
006360     CLOSE WALTXN-IN-FILE.
006370     CLOSE WALRES-OUT-FILE.
006380     STOP RUN.
