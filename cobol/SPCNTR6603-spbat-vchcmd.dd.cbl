000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*VOUCHER-CMD-IN RECORD - ONE COMMAND PER LINE ON VCHCMD-IN-FILE,
000030*READ IN ARRIVAL ORDER BY VCHLPS00.  CARRIES A COMMAND CODE PLUS
000040*WHICHEVER FIELDS THAT COMMAND USES - UNUSED FIELDS ARE SPACES
000050*OR ZEROS ON THE INCOMING LINE.
000060*------------------------------------------------------------------
000070* CHANGE LOG
000080*   2025-03-04  RSN  CNTR6603-011  INITIAL LAYOUT, VOUCHER
000090*                                  LIFECYCLE BATCH (PHASE 2).
000100*   2025-03-10  RSN  CNTR6603-013  ADDED VCM-TRUST-ACCT-DEBITED
000110*                                  FOR THE REDEEM COMMAND PER
000120*                                  SMARTPAY RECONCILIATION ASK.
000130*------------------------------------------------------------------
000140 01  VCM-RECORD.
000150     05  VCM-COMMAND-CODE           PIC X(6).
000160         88  VCM-CMD-ISSUE                    VALUE 'ISSUE '.
000170         88  VCM-CMD-REDEEM                   VALUE 'REDEEM'.
000180         88  VCM-CMD-EXPIRE                    VALUE 'EXPIRE'.
000190         88  VCM-CMD-SYNC                      VALUE 'SYNC  '.
000200     05  VCM-VOUCHER-CODE           PIC X(50).
000210*    LEFT SPACES ON ISSUE WHEN THE CODE IS TO BE GENERATED.
000220     05  VCM-CLIENT-ID              PIC 9(10)       COMP-3.
000230     05  VCM-PRODUCT-ID             PIC 9(10)       COMP-3.
000240     05  VCM-AMOUNT                 PIC S9(13)V9(6) COMP-3.
000250     05  VCM-CURRENCY-CODE          PIC X(3).
000260     05  VCM-ISSUED-DATE            PIC 9(8).
000270     05  VCM-EXPIRY-DATE            PIC 9(8).
000280     05  VCM-PURPOSE-CODE           PIC X(2).
000290     05  VCM-COMMAND-DATE           PIC 9(8).
000300*    REDEMPTION DATE ON REDEEM; NOT USED BY EXPIRE/SYNC.
000310     05  VCM-REDEMPTION-METHOD      PIC 9(1).
000320         88  VCM-METHOD-WALLET                 VALUE 1.
000330         88  VCM-METHOD-CASH-OUT                VALUE 2.
000340         88  VCM-METHOD-BANK-TRANSFER           VALUE 3.
000350         88  VCM-METHOD-MERCHANT                VALUE 4.
000360     05  VCM-TRUST-ACCT-DEBITED     PIC 9(1).
000370         88  VCM-TRUST-WAS-DEBITED              VALUE 1.
000380     05  VCM-SYNC-STATUS            PIC 9(3)        COMP-3.
000390         88  VCM-SYNC-PENDING                   VALUE 100.
000400         88  VCM-SYNC-SYNCED                    VALUE 200.
000410         88  VCM-SYNC-FAILED                    VALUE 300.
000420     05  FILLER                     PIC X(20).
