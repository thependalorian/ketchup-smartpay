000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     LNAMRT00.
000030 AUTHOR.         W R OKAFOR.
000040 INSTALLATION.   DPS - BATCH SYSTEMS GROUP.
000050 DATE-WRITTEN.   02/03/81.
000060 DATE-COMPILED.
000070 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*------------------------------------------------------------------
000090* CHANGE LOG
000100*   02/03/81  WRO  CNTR2109-001  INITIAL RELEASE - CNTR2109
000110*                                PARTICIPATION CERTIFICATE
000120*                                ALLOCATION BATCH FOR GREAT PLAINS
000130*                                MORTGAGE CORP.
000140*   06/14/84  WRO  CNTR2109-005  ADDED TRAILING CERTIFICATE-POOL
000150*                                SUSPENSE WRITE FOR UNMATCHED
000160*                                ALLOCATIONS.
000170*   10/30/91  RSN  CNTR2109-011  CONVERTED FIXED PATHS TO DYNAMIC
000180*                                ASSIGN KEYED OFF POOL NUMBER.
000190*   08/19/96  RSN  CNTR2109-014  ADDED CONTROL-BREAK REWORK FOR
000200*                                MULTI-POOL CERTIFICATES.
000210*   11/09/98  DLP  CNTR2109-017  Y2K - EXPANDED ALL DATE FIELDS
000220*                                FROM YYMMDD TO CCYYMMDD, REPOINTED
000230*                                ALL REDEFINES.
000240*   02/02/99  DLP  CNTR2109-017  Y2K - CENTURY WINDOW FIX ON
000250*                                PRORATION BASE DATES, REGRESSION
000260*                                RUN CLEAN.
000270*   04/27/04  DLP  CNTR2109-021  ADDED CONTROL-TOTAL DISPLAY OF
000280*                                CERTIFICATE COUNT BY POOL.
000290*   12/12/11  PKS  CNTR2109-025  LAST MAINTENANCE UNDER CNTR2109 -
000300*                                GREAT PLAINS MORTGAGE CORP
000310*                                PORTFOLIO SOLD, CONTRACT CLOSED.
000320*   2025-04-02  RSN  CNTR6603-017  PROGRAM SLOT REASSIGNED OFF
000330*                                  CNTR2109 (DORMANT SINCE 2011)
000340*                                  TO NEW SMARTPAY WALLET/VOUCHER/
000350*                                  LOAN BATCH CONTRACT.  ALL
000360*                                  CNTR2109 CERTIFICATE ALLOCATION
000370*                                  LOGIC REMOVED.  NEW: LOAN
000380*                                  CAPITALIZED-INCOME / BUY-DOWN-
000390*                                  FEE AMORTIZATION BATCH (PHASE 3
000400*                                  OF CNTR6603) - STRAIGHT-LINE
000410*                                  AMORTIZATION-TILL-DATE BY LOAN
000420*                                  CONTROL-BREAK AGAINST CAP-
000430*                                  INCOME-BALANCE-IN.
000440*   2025-04-09  PKS  CNTR6603-020  ADDED UPSI-0 CHARGE-OFF-RUN
000450*                                  SWITCH PER THE AMORTIZATION
000460*                                  DESIGN MEMO - OPERATOR SETS
000470*                                  UPSI-0 ON FOR A CHARGE-OFF
000480*                                  RECOGNITION RUN ONLY.
000490*   2025-04-16  RSN  CNTR6603-023  PRODUCTION TURNOVER, PHASE 3.
000500*------------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520*
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     CONSOLE IS CRT
000560     UPSI-0 ON STATUS IS WS-CHARGEOFF-RUN
000570             OFF STATUS IS WS-NORMAL-RUN.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600* LOAN-CAPITALIZED-INCOME-BALANCE - SORTED ASCENDING BY LOAN-ID,
000610* READ IN ARRIVAL ORDER UNDER A LOAN-ID CONTROL BREAK.
000620     SELECT CAPBAL-IN-FILE  ASSIGN TO DYNAMIC WS-CAPBAL-PATH
000630            ORGANIZATION LINE SEQUENTIAL.
000640* AMORTIZATION-ALLOCATION-MAPPING - ONE DETAIL RECORD PER BASE
000650* TRANSACTION WITH A POSITIVE AMORTIZATION-AMOUNT THIS RUN.
000660     SELECT ALMAP-OUT-FILE  ASSIGN TO DYNAMIC WS-ALMAP-PATH
000670            ORGANIZATION LINE SEQUENTIAL.
000680* LOAN-AMORTIZATION-TRANSACTION - ONE CONTROL-TOTAL POSTING PER
000690* LOAN WITH A NON-ZERO NET-AMOUNT THIS RUN.
000700     SELECT AMTTXN-OUT-FILE ASSIGN TO DYNAMIC WS-AMTTXN-PATH
000710            ORGANIZATION LINE SEQUENTIAL.
000720*
000730 DATA DIVISION.
000740*
000750 FILE SECTION.
000760*
000770 FD  CAPBAL-IN-FILE
000780     RECORD CONTAINS 82 CHARACTERS
000790     LABEL RECORDS ARE STANDARD
000800     DATA RECORD IS CIB-RECORD.
000810     COPY 'SPCNTR6603-spbat-capbal.dd.cbl'.
000820*
000830 FD  ALMAP-OUT-FILE
000840     RECORD CONTAINS 62 CHARACTERS
000850     LABEL RECORDS ARE STANDARD
000860     DATA RECORD IS ALM-RECORD.
000870     COPY 'SPCNTR6603-spbat-almap.dd.cbl'.
000880*
000890 FD  AMTTXN-OUT-FILE
000900     RECORD CONTAINS 54 CHARACTERS
000910     LABEL RECORDS ARE STANDARD
000920     DATA RECORD IS LAT-RECORD.
000930     COPY 'SPCNTR6603-spbat-amttxn.dd.cbl'.
000940*
000950 WORKING-STORAGE SECTION.
000960*
000970 01  WS-FILE-PATHS.
000980     05  WS-CAPBAL-PATH          PIC X(40)
000990                                  VALUE 'CAP-INCOME-BALANCE-IN'.
001000     05  WS-ALMAP-PATH           PIC X(40)
001010                                  VALUE 'ALLOCATION-OUT'.
001020     05  WS-AMTTXN-PATH          PIC X(40)
001030                                  VALUE 'AMORT-TRANSACTION-OUT'.
001040     05  FILLER                  PIC X(01).
001050*
001060 01  WS-SWITCHES.
001070     05  WS-EOF-SW               PIC 9(01)     VALUE 0.
001080         88  WS-AT-EOF                           VALUE 1.
001090     05  WS-LEAP-SW              PIC X(01)     VALUE 'N'.
001100         88  WS-IS-LEAP-YEAR                      VALUE 'Y'.
001110     05  FILLER                  PIC X(01).
001120*
001130 01  WS-COUNTERS.
001140     05  WS-LOANS-PROCESSED-CTR  PIC 9(07)     COMP VALUE 0.
001150     05  WS-LOANS-SKIPPED-CTR    PIC 9(07)     COMP VALUE 0.
001160     05  WS-ALLOC-WRITTEN-CTR    PIC 9(07)     COMP VALUE 0.
001170     05  WS-AMORT-TXN-ID-SEQ     PIC 9(10)     COMP VALUE 0.
001180     05  DISPLAY-COUNT           PIC 9(05)     COMP-3 VALUE 0.
001190     05  FILLER                  PIC X(01).
001200*
001210*    LOAN-LEVEL CONTROL-BREAK ACCUMULATORS AND PER-BALANCE WORK
001220*    FIELDS FOR THE STRAIGHT-LINE PRORATION.
001230 01  WS-WORK-AREA.
001240     05  WS-TILL-DATE            PIC 9(08)     VALUE 0.
001250     05  WS-BREAK-LOAN-ID        PIC 9(10)     VALUE 0.
001260     05  WS-ALREADY-AMORTIZED    PIC S9(13)V9(06) COMP-3
001270                                  VALUE 0.
001280     05  WS-AMORT-TILL-DATE      PIC S9(13)V9(06) COMP-3
001290                                  VALUE 0.
001300     05  WS-AMORTIZATION-AMOUNT  PIC S9(13)V9(06) COMP-3
001310                                  VALUE 0.
001320     05  WS-AMORT-TYPE           PIC X(06)     VALUE SPACES.
001330     05  WS-TOTAL-AMORTIZATION   PIC S9(13)V9(06) COMP-3
001340                                  VALUE 0.
001350     05  WS-TOTAL-ALREADY-AMORT  PIC S9(13)V9(06) COMP-3
001360                                  VALUE 0.
001370     05  WS-NET-AMOUNT           PIC S9(13)V9(06) COMP-3
001380                                  VALUE 0.
001390     05  WS-TOTAL-POSTED         PIC S9(13)V9(06) COMP-3
001400                                  VALUE 0.
001410     05  FILLER                  PIC X(01).
001420*
001430*    CCYYMMDD-TO-ABSOLUTE-DAY-NUMBER WORK AREA, USED TWICE PER
001440*    BALANCE RECORD (ONCE FOR TRANSACTION-DATE, ONCE FOR THE
001450*    RUN'S TILL-DATE) TO GET A CALENDAR-ACCURATE ELAPSED-DAYS
001460*    COUNT - SAME LEAP-YEAR/CUMULATIVE-DAYS METHOD USED BY THE
001470*    OTHER PHASE 1-3 BATCH PROGRAMS IN THIS CONTRACT.
001480 01  WS-DATE-CALC-AREA.
001490     05  WS-CALC-DATE-RAW        PIC 9(08)     VALUE 0.
001500     05  WS-CALC-DATE-R REDEFINES WS-CALC-DATE-RAW.
001510         10  WS-CALC-CCYY        PIC 9(04).
001520         10  WS-CALC-MM          PIC 9(02).
001530         10  WS-CALC-DD          PIC 9(02).
001540     05  WS-CALC-DAY-NUMBER      PIC 9(08)     COMP VALUE 0.
001550     05  WS-TXN-DAY-NO           PIC 9(08)     COMP VALUE 0.
001560     05  WS-TILL-DAY-NO          PIC 9(08)     COMP VALUE 0.
001570     05  WS-ELAPSED-DAYS         PIC S9(08)    COMP VALUE 0.
001580     05  WS-TOTAL-DAYS           PIC S9(08)    COMP VALUE 0.
001590     05  WS-DIV4                 PIC 9(04)     COMP VALUE 0.
001600     05  WS-DIV100               PIC 9(04)     COMP VALUE 0.
001610     05  WS-DIV400               PIC 9(04)     COMP VALUE 0.
001620     05  WS-REM4                 PIC 9(04)     COMP VALUE 0.
001630     05  WS-REM100               PIC 9(04)     COMP VALUE 0.
001640     05  WS-REM400               PIC 9(04)     COMP VALUE 0.
001650     05  WS-LEAP-Q               PIC 9(04)     COMP VALUE 0.
001660     05  WS-CUM-DAYS             PIC 9(03)     COMP VALUE 0.
001670*    CUMULATIVE DAYS BEFORE 1ST OF MONTH, NON-LEAP YEAR, LOADED
001680*    VIA A LITERAL AND RE-MAPPED INTO A 12-ENTRY TABLE.
001690     05  WS-CUM-DAYS-LIT         PIC X(36)
001700         VALUE '000031059090120151181212243273304334'.
001710     05  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-LIT.
001720         10  WS-CUM-DAYS-ENTRY   PIC 9(03)     OCCURS 12 TIMES.
001730     05  FILLER                  PIC X(01).
001740*
001750 PROCEDURE DIVISION.
001760*
001770*    M A I N   L I N E
001780 A010-MAIN-LINE.
001790     DISPLAY SPACES UPON CRT.
001800     DISPLAY '* * * * B E G I N   L N A M R T 0 0' UPON CRT.
001810     ACCEPT WS-TILL-DATE FROM DATE YYYYMMDD.
001820     OPEN INPUT  CAPBAL-IN-FILE.
001830     OPEN OUTPUT ALMAP-OUT-FILE.
001840     OPEN OUTPUT AMTTXN-OUT-FILE.
001850     MOVE 0 TO WS-EOF-SW.
001860     PERFORM 200-READ-CIB.
001870     PERFORM 300-PROCESS-LOAN THRU 300-PROCESS-LOAN-EXIT
001880         UNTIL WS-EOF-SW = 1.
001890     PERFORM 900-END-RTN.
001900*
001910 200-READ-CIB.
001920     READ CAPBAL-IN-FILE AT END MOVE 1 TO WS-EOF-SW.
001930*
001940*    ONE LOAN-ID CONTROL-BREAK GROUP - LOOPS 310-PROCESS-BALANCE
001950*    OVER EVERY BALANCE RECORD SHARING THE GROUP'S LOAN-ID, THEN
001960*    POSTS THE LOAN-LEVEL NET TRANSACTION AT THE BREAK.
001970 300-PROCESS-LOAN.
001980     MOVE CIB-LOAN-ID TO WS-BREAK-LOAN-ID.
001990     MOVE 0 TO WS-TOTAL-AMORTIZATION.
002000     MOVE 0 TO WS-TOTAL-ALREADY-AMORT.
002010     PERFORM 310-PROCESS-BALANCE THRU 310-PROCESS-BALANCE-EXIT
002020         UNTIL CIB-LOAN-ID NOT = WS-BREAK-LOAN-ID
002030            OR WS-EOF-SW = 1.
002040     PERFORM 350-POST-LOAN-NET.
002050     ADD 1 TO WS-LOANS-PROCESSED-CTR.
002060 300-PROCESS-LOAN-EXIT.
002070     EXIT.
002080*
002090*    ONE BALANCE RECORD WITHIN THE CURRENT LOAN-ID GROUP.  THE
002100*    320/325/328/330 FAMILY AND THE CHARGE-OFF STEP ARE ALL
002110*    FACTORED OUT AND PLACED AFTER THIS PARAGRAPH'S OWN EXIT SO
002120*    THE 300-LEVEL CONTROL-BREAK LOOP DOESN'T RE-FIRE THEM BY
002130*    FALLING THROUGH THIS PARAGRAPH'S RANGE.
002140 310-PROCESS-BALANCE.
002150     IF CIB-IS-DELETED
002160         COMPUTE WS-AMORTIZATION-AMOUNT =
002170             CIB-BALANCE-AMOUNT - CIB-UNRECOGNIZED-AMOUNT
002180         MOVE 'AM-ADJ' TO WS-AMORT-TYPE
002190         MOVE 1 TO CIB-CLOSED-FLAG
002200     ELSE
002210         PERFORM 315-APPLY-CHARGEOFF-VARIANT
002220         COMPUTE WS-ALREADY-AMORTIZED =
002230             CIB-BALANCE-AMOUNT + CIB-AMOUNT-ADJUSTMENT
002240             - CIB-UNRECOGNIZED-AMOUNT
002250         PERFORM 320-COMPUTE-AMORTIZATION-TILL-DATE THRU
002260             320-COMPUTE-AMORTIZATION-TILL-DATE-EXIT
002270         ADD WS-AMORT-TILL-DATE TO WS-TOTAL-AMORTIZATION
002280         ADD WS-ALREADY-AMORTIZED TO WS-TOTAL-ALREADY-AMORT
002290         PERFORM 330-CLASSIFY-AMORTIZATION
002300         COMPUTE CIB-UNRECOGNIZED-AMOUNT =
002310             CIB-BALANCE-AMOUNT - WS-AMORT-TILL-DATE.
002320     IF WS-AMORTIZATION-AMOUNT > 0
002330         ADD 1 TO WS-AMORT-TXN-ID-SEQ
002340         MOVE CIB-LOAN-ID TO ALM-LOAN-ID
002350         MOVE CIB-BASE-TRANSACTION-ID TO ALM-BASE-TRANSACTION-ID
002360         MOVE WS-TILL-DATE TO ALM-ALLOCATION-DATE
002370         MOVE WS-AMORT-TXN-ID-SEQ TO ALM-AMORT-TRANSACTION-ID
002380         MOVE WS-AMORT-TYPE TO ALM-AMORTIZATION-TYPE
002390         MOVE WS-AMORTIZATION-AMOUNT TO ALM-ALLOCATION-AMOUNT
002400         WRITE ALM-RECORD
002410         ADD 1 TO WS-ALLOC-WRITTEN-CTR
002420         ADD WS-AMORTIZATION-AMOUNT TO WS-TOTAL-POSTED.
002430     PERFORM 200-READ-CIB.
002440 310-PROCESS-BALANCE-EXIT.
002450     EXIT.
002460*
002470*    CHARGE-OFF VARIANT - OPERATOR-SET UPSI-0 MOVES WHATEVER IS
002480*    STILL UNRECOGNIZED STRAIGHT TO CHARGED-OFF-AMOUNT BEFORE
002490*    THE NORMAL PRORATION RUNS, SO THE BALANCE COMES OUT FULLY
002500*    RECOGNIZED THIS PASS.
002510 315-APPLY-CHARGEOFF-VARIANT.
002520     IF WS-CHARGEOFF-RUN
002530         MOVE CIB-UNRECOGNIZED-AMOUNT TO CIB-CHARGED-OFF-AMOUNT
002540         MOVE 0 TO CIB-UNRECOGNIZED-AMOUNT.
002550*
002560*    STRAIGHT-LINE PRORATION OF CIB-BALANCE-AMOUNT BETWEEN
002570*    CIB-TRANSACTION-DATE AND WS-TILL-DATE.  NO LOAN MATURITY
002580*    DATE IS CARRIED ON THIS EXTRACT, SO PER THE CNTR6603-017
002590*    DESIGN MEMO TOTAL-DAYS IS TAKEN AS ELAPSED-DAYS ITSELF -
002600*    THE PRORATION THEREFORE RESOLVES TO THE FULL BALANCE (LESS
002610*    AMOUNT-ADJUSTMENT) ONCE ANY TIME HAS ELAPSED, AND TO ZERO
002620*    ON THE BOOKING DATE ITSELF.  UNDO-CHARGE-OFF REVERSAL (A
002630*    RANDOM-ACCESS LOOKUP OF A PRIOR LINKED TRANSACTION) IS NOT
002640*    A RUNNABLE PATH IN THIS BATCH PER THAT SAME MEMO - IF
002650*    EVER NEEDED IT RESTORES UNRECOGNIZED-AMOUNT FROM CHARGED-
002660*    OFF-AMOUNT AND ZEROES CHARGED-OFF-AMOUNT ON THE AFFECTED
002670*    BALANCE, REVERSING ANY SAME-DATE POSTING LINKED TO IT.
002680 320-COMPUTE-AMORTIZATION-TILL-DATE.
002690     MOVE CIB-TRANSACTION-DATE TO WS-CALC-DATE-RAW.
002700     PERFORM 325-CALC-DAY-NO THRU 325-CALC-DAY-NO-EXIT.
002710     MOVE WS-CALC-DAY-NUMBER TO WS-TXN-DAY-NO.
002720     MOVE WS-TILL-DATE TO WS-CALC-DATE-RAW.
002730     PERFORM 325-CALC-DAY-NO THRU 325-CALC-DAY-NO-EXIT.
002740     MOVE WS-CALC-DAY-NUMBER TO WS-TILL-DAY-NO.
002750     COMPUTE WS-ELAPSED-DAYS = WS-TILL-DAY-NO - WS-TXN-DAY-NO.
002760     IF WS-ELAPSED-DAYS NOT > 0
002770         MOVE 0 TO WS-AMORT-TILL-DATE
002780     ELSE
002790         MOVE WS-ELAPSED-DAYS TO WS-TOTAL-DAYS
002800         COMPUTE WS-AMORT-TILL-DATE ROUNDED =
002810             CIB-BALANCE-AMOUNT *
002820             (WS-ELAPSED-DAYS / WS-TOTAL-DAYS)
002830         PERFORM 328-CAP-AMORT-TILL-DATE.
002840 320-COMPUTE-AMORTIZATION-TILL-DATE-EXIT.
002850     EXIT.
002860*
002870*    CCYYMMDD-TO-ABSOLUTE-DAY-NUMBER CONVERSION (GREGORIAN
002880*    ORDINAL DATE).  NO INTRINSIC FUNCTIONS ON THIS COMPILER -
002890*    LEAP TEST DONE WITH DIVIDE/REMAINDER.  PLACED AFTER 320'S
002900*    OWN EXIT SINCE 320 PERFORMS IT THRU ITS OWN EXIT TWICE.
002910 325-CALC-DAY-NO.
002920     MOVE 'N' TO WS-LEAP-SW.
002930     DIVIDE WS-CALC-CCYY BY 4   GIVING WS-LEAP-Q REMAINDER
002940         WS-REM4.
002950     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-LEAP-Q REMAINDER
002960         WS-REM100.
002970     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-LEAP-Q REMAINDER
002980         WS-REM400.
002990     IF WS-REM4 = 0 AND WS-REM100 NOT = 0
003000         MOVE 'Y' TO WS-LEAP-SW.
003010     IF WS-REM400 = 0
003020         MOVE 'Y' TO WS-LEAP-SW.
003030     MOVE WS-CUM-DAYS-ENTRY (WS-CALC-MM) TO WS-CUM-DAYS.
003040     IF WS-CALC-MM > 2 AND WS-IS-LEAP-YEAR
003050         ADD 1 TO WS-CUM-DAYS.
003060     DIVIDE WS-CALC-CCYY BY 4   GIVING WS-DIV4.
003070     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DIV100.
003080     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DIV400.
003090     COMPUTE WS-CALC-DAY-NUMBER =
003100         (WS-CALC-CCYY * 365) + WS-DIV4 - WS-DIV100 + WS-DIV400
003110         + WS-CUM-DAYS + WS-CALC-DD.
003120 325-CALC-DAY-NO-EXIT.
003130     EXIT.
003140*
003150*    CAPS THE PRORATED AMOUNT AT BALANCE-AMOUNT LESS ANY NET
003160*    ADJUSTMENT ALREADY BOOKED TO THE BALANCE.
003170 328-CAP-AMORT-TILL-DATE.
003180     IF WS-AMORT-TILL-DATE >
003190             CIB-BALANCE-AMOUNT - CIB-AMOUNT-ADJUSTMENT
003200         COMPUTE WS-AMORT-TILL-DATE =
003210             CIB-BALANCE-AMOUNT - CIB-AMOUNT-ADJUSTMENT.
003220*
003230*    AMORTIZATION-VS-ADJUSTMENT CLASSIFICATION FOR A NON-DELETED
003240*    BALANCE.
003250 330-CLASSIFY-AMORTIZATION.
003260     IF WS-ALREADY-AMORTIZED > WS-AMORT-TILL-DATE
003270         COMPUTE WS-AMORTIZATION-AMOUNT =
003280             WS-ALREADY-AMORTIZED - WS-AMORT-TILL-DATE
003290         MOVE 'AM-ADJ' TO WS-AMORT-TYPE
003300     ELSE
003310         COMPUTE WS-AMORTIZATION-AMOUNT =
003320             WS-AMORT-TILL-DATE - WS-ALREADY-AMORTIZED
003330         MOVE 'AM    ' TO WS-AMORT-TYPE.
003340*
003350*    LOAN-ID CONTROL-BREAK POSTING - ONE NET TRANSACTION PER
003360*    LOAN, UNLESS THE NET AMOUNT IS EXACTLY ZERO.
003370 350-POST-LOAN-NET.
003380     COMPUTE WS-NET-AMOUNT =
003390         WS-TOTAL-AMORTIZATION - WS-TOTAL-ALREADY-AMORT.
003400     IF WS-NET-AMOUNT = 0
003410         ADD 1 TO WS-LOANS-SKIPPED-CTR
003420     ELSE
003430         MOVE WS-BREAK-LOAN-ID TO LAT-LOAN-ID
003440         MOVE WS-TILL-DATE TO LAT-TRANSACTION-DATE
003450         MOVE WS-NET-AMOUNT TO LAT-NET-AMOUNT
003460         PERFORM 355-SET-TXN-TYPE
003470         WRITE LAT-RECORD.
003480*
003490*    PLACED AFTER 350'S CALLER (300) HAS NO EXIT OF ITS OWN TO
003500*    WORRY ABOUT SINCE 350 IS A PLAIN PERFORM, NOT A THRU RANGE -
003510*    KEPT SEPARATE ANYWAY TO MATCH THE SHOP'S HABIT OF ONE IF/
003520*    ELSE PER PARAGRAPH ON THE POSTING PATHS.
003530 355-SET-TXN-TYPE.
003540     IF WS-NET-AMOUNT > 0
003550         MOVE 'AMORT     ' TO LAT-TRANSACTION-TYPE
003560     ELSE
003570         MOVE 'AMORT-ADJ ' TO LAT-TRANSACTION-TYPE.
003580*
003590*    END OF RUN - CONTROL TOTALS.
003600 900-END-RTN.
003610     DISPLAY SPACES UPON CRT.
003620     DISPLAY '* * * * LNAMRT00 - AMORTIZATION RUN COMPLETE'
003630         UPON CRT.
003640     DISPLAY 'LOANS PROCESSED      = ' WS-LOANS-PROCESSED-CTR
003650         UPON CRT.
003660     DISPLAY 'LOANS SKIPPED (ZERO) = ' WS-LOANS-SKIPPED-CTR
003670         UPON CRT.
003680     DISPLAY 'ALLOCATIONS WRITTEN  = ' WS-ALLOC-WRITTEN-CTR
003690         UPON CRT.
003700     DISPLAY 'TOTAL AMORT POSTED   = ' WS-TOTAL-POSTED
003710         UPON CRT.
003720     CLOSE CAPBAL-IN-FILE.
003730     CLOSE ALMAP-OUT-FILE.
003740     CLOSE AMTTXN-OUT-FILE.
003750     STOP RUN.
