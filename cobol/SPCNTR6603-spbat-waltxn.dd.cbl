000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*WALLET-TRANSACTION RECORD - ONE PER ENTRY ON THE WALTXN-IN TAPE
000030*READ IN ARRIVAL ORDER BY WALMON00 AND ALSO PRELOADED INTO THE
000040*IN-MEMORY HISTORY TABLE FOR VELOCITY / THRESHOLD / PATTERN CHKS.
000050*------------------------------------------------------------------
000060* CHANGE LOG
000070*   2025-02-11  RSN  CNTR6603-004  INITIAL LAYOUT, WALLET MONITOR
000080*                                  BATCH (PHASE 1 OF CNTR6603).
000090*------------------------------------------------------------------
000100 01  WTX-RECORD.
000110     05  WTX-WALLET-ID              PIC 9(10)       COMP-3.
000120     05  WTX-TRANSACTION-TYPE       PIC 9(1).
000130         88  WTX-TYPE-DEPOSIT                VALUE 1.
000140         88  WTX-TYPE-WITHDRAWAL             VALUE 2.
000150         88  WTX-TYPE-TRANSFER-OUT           VALUE 3.
000160         88  WTX-TYPE-TRANSFER-IN            VALUE 4.
000170         88  WTX-TYPE-PAYMENT                VALUE 5.
000180     05  WTX-AMOUNT                 PIC S9(13)V9(6) COMP-3.
000190     05  WTX-TRANSACTION-DATE       PIC 9(8).
000200*    CCYYMMDD - BROKEN OUT BELOW FOR DATE-WINDOW ARITHMETIC.
000210     05  WTX-TRANSACTION-DATE-R REDEFINES
000220         WTX-TRANSACTION-DATE.
000230         10  WTX-TXN-CCYY           PIC 9(4).
000240         10  WTX-TXN-MM             PIC 9(2).
000250         10  WTX-TXN-DD             PIC 9(2).
000260     05  WTX-CHANNEL                PIC 9(1).
000270         88  WTX-CHANNEL-MOBILE-APP          VALUE 1.
000280         88  WTX-CHANNEL-USSD                VALUE 2.
000290         88  WTX-CHANNEL-SMS                 VALUE 3.
000300         88  WTX-CHANNEL-API                 VALUE 4.
000310     05  FILLER                     PIC X(20).
