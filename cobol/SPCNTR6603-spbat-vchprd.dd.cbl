000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*VOUCHER-PRODUCT REFERENCE RECORD - ONE PER PRODUCT, VCHPRD-FILE
000030*SORTED ASCENDING BY PRODUCT-ID.  LOADED ONCE INTO WS-VPR-TABLE
000040*BY VCHLPS00 AND PROBED WITH SEARCH ALL ON ISSUE.
000050*------------------------------------------------------------------
000060* CHANGE LOG
000070*   2025-03-04  RSN  CNTR6603-011  INITIAL LAYOUT, VOUCHER
000080*                                  LIFECYCLE BATCH (PHASE 2).
000090*------------------------------------------------------------------
000100 01  VPR-RECORD.
000110     05  VPR-PRODUCT-ID             PIC 9(10)       COMP-3.
000120     05  VPR-SHORT-NAME             PIC X(4).
000130*    E.G. OAG, DG, CSG
000140     05  VPR-DEFAULT-EXPIRY-DAYS    PIC 9(5)        COMP-3.
000150     05  VPR-PURPOSE-CODE           PIC X(2).
000160*    NAMQR PURPOSE CODE, DEFAULTS TO '18' WHEN VOUCHER OMITS ONE.
000170     05  VPR-ACTIVE                 PIC 9(1).
000180         88  VPR-IS-ACTIVE                    VALUE 1.
000190         88  VPR-IS-INACTIVE                  VALUE 0.
000200     05  FILLER                     PIC X(10).
