000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*WALLET MASTER RECORD - ONE PER WALLET, WALMAS-FILE SORTED
000030*ASCENDING BY WALLET-ID.  LOADED WHOLE INTO WS-WAL-TABLE BY
000040*WALMON00 AND PROBED WITH SEARCH ALL.
000050*------------------------------------------------------------------
000060* CHANGE LOG
000070*   2025-02-11  RSN  CNTR6603-004  INITIAL LAYOUT, WALLET MONITOR
000080*                                  BATCH (PHASE 1 OF CNTR6603).
000090*   2025-02-19  RSN  CNTR6603-009  ADDED 88-LEVELS FOR STATUS AND
000100*                                  COMPLIANCE-STATUS GUARDS USED
000110*                                  BY THE MONITORING PASS.
000120*------------------------------------------------------------------
000130 01  WAL-RECORD.
000140     05  WAL-WALLET-ID              PIC 9(10)       COMP-3.
000150     05  WAL-STATUS                 PIC 9(3)        COMP-3.
000160         88  WAL-IS-ACTIVE                   VALUE 300.
000170         88  WAL-IS-FROZEN                   VALUE 400.
000180         88  WAL-IS-CLOSED                   VALUE 600.
000190     05  WAL-BALANCE                PIC S9(13)V9(6) COMP-3.
000200     05  WAL-AVAILABLE-BALANCE      PIC S9(13)V9(6) COMP-3.
000210     05  WAL-COMPLIANCE-STATUS      PIC 9(3)        COMP-3.
000220         88  WAL-IS-COMPLIANT                VALUE 100.
000230         88  WAL-IS-NON-COMPLIANT            VALUE 200.
000240         88  WAL-IS-UNDER-REVIEW             VALUE 300.
000250     05  WAL-KYC-LEVEL              PIC 9(1).
000260     05  WAL-RISK-SCORE             PIC 9(1).
000270         88  WAL-RISK-LOW                     VALUE 1.
000280         88  WAL-RISK-MEDIUM                  VALUE 2.
000290         88  WAL-RISK-HIGH                     VALUE 3.
000300         88  WAL-RISK-CRITICAL                 VALUE 4.
000310*    NOTE - FROZEN-UNTIL IS HELD ON THE ONLINE ACCOUNT MASTER, NOT
000320*    ON THIS BATCH EXTRACT - THE "FREEZE EXPIRED" GUARD IS NOT
000330*    TESTABLE FROM THIS RECORD AND IS LEFT UNEVALUATED HERE, PER
000340*    THE CNTR6603-004 SCOPE MEMO.
000360     05  FILLER                     PIC X(24).
