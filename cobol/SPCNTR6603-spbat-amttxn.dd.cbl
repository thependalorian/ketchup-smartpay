000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*LOAN-AMORTIZATION-TRANSACTION RECORD - ONE PER LOAN PER RUN
000030*WHEN THE NET AMOUNT IS NON-ZERO, OUTPUT OF LNAMRT00 TO THE
000040*AMTTXN-OUT-FILE CONTROL-TOTAL POSTING TAPE.
000050*------------------------------------------------------------------
000060* CHANGE LOG
000070*   2025-04-02  RSN  CNTR6603-017  INITIAL LAYOUT, CAPITALIZED
000080*                                  INCOME AMORTIZATION BATCH
000090*                                  (PHASE 3 OF CNTR6603).
000100*------------------------------------------------------------------
000110 01  LAT-RECORD.
000120     05  LAT-LOAN-ID                PIC 9(10)       COMP-3.
000130     05  LAT-TRANSACTION-DATE       PIC 9(8).
000140     05  LAT-NET-AMOUNT             PIC S9(13)V9(6) COMP-3.
000150     05  LAT-TRANSACTION-TYPE       PIC X(10).
000160         88  LAT-TYPE-AMORT                    VALUE 'AMORT     '.
000170         88  LAT-TYPE-AMORT-ADJ                VALUE 'AMORT-ADJ '.
000180     05  FILLER                     PIC X(20).
