000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*AMORTIZATION-ALLOCATION-MAPPING RECORD - ONE WRITTEN PER BASE
000030*TRANSACTION PER RUN WHEN THE AMORTIZATION AMOUNT IS POSITIVE,
000040*OUTPUT OF LNAMRT00 TO ALMAP-OUT-FILE.
000050*------------------------------------------------------------------
000060* CHANGE LOG
000070*   2025-04-02  RSN  CNTR6603-017  INITIAL LAYOUT, CAPITALIZED
000080*                                  INCOME AMORTIZATION BATCH
000090*                                  (PHASE 3 OF CNTR6603).
000100*------------------------------------------------------------------
000110 01  ALM-RECORD.
000120     05  ALM-LOAN-ID                PIC 9(10)       COMP-3.
000130     05  ALM-BASE-TRANSACTION-ID    PIC 9(10)       COMP-3.
000140     05  ALM-ALLOCATION-DATE        PIC 9(8).
000150     05  ALM-AMORT-TRANSACTION-ID   PIC 9(10)       COMP-3.
000160*    RUN-SEQUENCE-GENERATED POSTING NUMBER FOR THIS ALLOCATION.
000170     05  ALM-AMORTIZATION-TYPE      PIC X(6).
000180         88  ALM-TYPE-AMORTIZATION             VALUE 'AM    '.
000190         88  ALM-TYPE-ADJUSTMENT               VALUE 'AM-ADJ'.
000200     05  ALM-ALLOCATION-AMOUNT      PIC S9(13)V9(6) COMP-3.
000210     05  FILLER                     PIC X(20).
