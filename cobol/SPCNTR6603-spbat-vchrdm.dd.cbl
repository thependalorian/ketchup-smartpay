000010*SPCNTR6603 -- SMARTPAY BATCH EXTRACTS
000020*VOUCHER-REDEMPTION DETAIL RECORD - ONE WRITTEN PER SUCCESSFUL
000030*REDEEM COMMAND, OUTPUT OF VCHLPS00 TO VCHRDM-OUT-FILE.
000040*------------------------------------------------------------------
000050* CHANGE LOG
000060*   2025-03-04  RSN  CNTR6603-011  INITIAL LAYOUT, VOUCHER
000070*                                  LIFECYCLE BATCH (PHASE 2).
000080*------------------------------------------------------------------
000090 01  VRD-RECORD.
000100     05  VRD-VOUCHER-CODE           PIC X(50).
000110     05  VRD-REDEMPTION-METHOD      PIC 9(1).
000120         88  VRD-METHOD-WALLET                 VALUE 1.
000130         88  VRD-METHOD-CASH-OUT               VALUE 2.
000140         88  VRD-METHOD-BANK-TRANSFER          VALUE 3.
000150         88  VRD-METHOD-MERCHANT               VALUE 4.
000160     05  VRD-AMOUNT                 PIC S9(13)V9(6) COMP-3.
000170     05  VRD-REDEMPTION-DATE        PIC 9(8).
000180     05  VRD-TRUST-ACCT-DEBITED     PIC 9(1).
000190         88  VRD-TRUST-WAS-DEBITED             VALUE 1.
000200     05  FILLER                     PIC X(20).
